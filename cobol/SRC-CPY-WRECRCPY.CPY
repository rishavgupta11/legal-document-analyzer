      *@**20260115*******************************************
      *@**
      *@** Licensed Materials - Property of
      *@** ExlService Holdings, Inc.
      *@**
      *@** (C) 1983-2026 ExlService Holdings, Inc.  All Rights Reserved.
      *@**
      *@** Contains confidential and trade secret information.
      *@** Copyright notice is precautionary only and does not
      *@** imply publication.
      *@**
      *@**20260115*******************************************
      *D***************************************************************
      *D         COPY MEMBER DESCRIPTION
      *D***************************************************************
      *D
      *D   WRECRCPY  -  RECOMMENDATION-RECORD, one entry per generated
      *D   remediation recommendation.  Zero, one or many per document;
      *D   AR-DOCUMENT-ID is repeated per line for the same reason as on
      *D   RISK-CLAUSE-OUT.
      *D
      *D***************************************************************
      *H***************************************************************
      *H        COPY MEMBER HISTORY
      *H***************************************************************
      *H
011526*H 20260115-118-01 JQT New member, risk-rating extract.
      *H
      *H***************************************************************
       01  RECOMMENDATION-RECORD.
           05  REC-DOCUMENT-ID            PIC X(36).
           05  REC-TYPE                   PIC X(24).
           05  REC-PRIORITY               PIC X(8).
           05  REC-TITLE                  PIC X(60).
           05  REC-DESCRIPTION            PIC X(200).
           05  REC-SUGGESTED-ACTION       PIC X(200).
           05  FILLER                     PIC X(04) VALUE SPACES.
