      *$BATCH
       IDENTIFICATION  DIVISION.
       PROGRAM-ID.     RDA10BAT.
       AUTHOR.         TREMBLE.
       INSTALLATION.   EXLSERVICE HOLDINGS - LEGAL SYSTEMS DIVISION.
       DATE-WRITTEN.   January 6, 1986.
       DATE-COMPILED.
       SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
      *@**20260115*******************************************
      *@**
      *@** Licensed Materials - Property of
      *@** ExlService Holdings, Inc.
      *@**
      *@** (C) 1983-2026 ExlService Holdings, Inc.  All Rights Reserved.
      *@**
      *@** Contains confidential and trade secret information.
      *@** Copyright notice is precautionary only and does not
      *@** imply publication.
      *@**
      *@**20260115*******************************************
      *
      *D**********************************************************
      *D         PROGRAM DESCRIPTION
      *D**********************************************************
      *D
      *D   RDA10BAT - mainline driver for the nightly document risk
      *D   rating run.  Reads one DOCUMENT-RECORD per intake document
      *D   from DOCUMENT-IN, gates it through RDA30VAL, hands a valid
      *D   document's extracted text to RDA20ANL for rating, and
      *D   writes one ANALYSIS-RESULT-RECORD to ANALYSIS-RESULT-OUT
      *D   per successfully rated document.  A rejected or unratable
      *D   document is counted and traced but no result record is
      *D   produced for it - there is nothing to persist.
      *D
      *D   DOC-STATUS is carried in working storage through UPLOADED
      *D   -> PROCESSING -> ANALYZED/FAILED for the life of one READ;
      *D   DOCUMENT-IN is input only, so the status is never rewritten
      *D   back to the file.  Each run produces exactly one current
      *D   ANALYSIS-RESULT-RECORD per document - a prior result is
      *D   never read or carried forward, so re-running this batch
      *D   against the same DOCUMENT-IN is how a document gets
      *D   re-analyzed.
      *D
      *D**********************************************************

      *H**********************************************************
      *H        PROGRAM HISTORY
      *H**********************************************************
      *H
010686*H 860106-118-01 JBT New program, document intake batch driver.
051986*H 860106-118-03 WCD Add call to RDA30VAL validation gate.
082686*H 860106-118-06 GDW Add call to RDA20ANL risk engine.
021587*H 860106-118-08 WCD Add per-level run control totals.
021099*H 860106-118-12 TSC Y2K date-field sweep, no impact.
092606*H 20060926-044-03 KLS Confirmed no driver change needed
092606*H                 for vnd.openxml content-type add.
011526*H 20260115-118-01 JQT Recoded for document risk rating.
      *H
      *H**********************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.    IBM-AT.
       OBJECT-COMPUTER.    IBM-AT.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.

           SELECT DOCUMENT-IN          ASSIGN TO DOCUMENT
                                        ORGANIZATION IS SEQUENTIAL
                                        STATUS IS WS-DOC-FILE-STATUS.

           SELECT ANALYSIS-RESULT-OUT  ASSIGN TO ANALRSLT
                                        ORGANIZATION IS SEQUENTIAL
                                        STATUS IS WS-ANL-FILE-STATUS.

      ******************************************************************
      *         FILE DEFINITIONS
      ******************************************************************
       DATA DIVISION.
       FILE SECTION.

       FD  DOCUMENT-IN
           LABEL RECORDS ARE STANDARD.
       COPY WDOCRCPY.

       FD  ANALYSIS-RESULT-OUT
           LABEL RECORDS ARE STANDARD.
       COPY WANLRCPY.

      ******************************************************************
      *         WORKING STORAGE
      ******************************************************************
       WORKING-STORAGE SECTION.

       01  WS-FILE-STATUSES.
           05  WS-DOC-FILE-STATUS      PIC XX.
           05  WS-ANL-FILE-STATUS      PIC XX.
           05  FILLER                  PIC X(04)  VALUE SPACES.

       01  WS-RUN-COUNTERS.
           05  WS-DOCS-READ            PIC S9(06) COMP.
           05  WS-DOCS-ANALYZED        PIC S9(06) COMP.
           05  WS-DOCS-FAILED          PIC S9(06) COMP.
           05  WS-RISKY-TOTAL          PIC S9(08) COMP.
           05  FILLER                  PIC X(04)  VALUE SPACES.

       01  WS-LEVEL-NAME-VALUES.
           05  FILLER  PIC X(08)  VALUE 'LOW     '.
           05  FILLER  PIC X(08)  VALUE 'MEDIUM  '.
           05  FILLER  PIC X(08)  VALUE 'HIGH    '.
           05  FILLER  PIC X(08)  VALUE 'CRITICAL'.
           05  FILLER  PIC X(04)  VALUE SPACES.
       01  WS-LEVEL-NAMES REDEFINES WS-LEVEL-NAME-VALUES.
           05  WS-LEVEL-NAME-ENTRY     PIC X(08)  OCCURS 4 TIMES.
           05  FILLER                  PIC X(04).

       01  WS-LEVEL-COUNTS.
           05  WS-LEVEL-COUNT          PIC S9(06) COMP OCCURS 4 TIMES.
           05  FILLER                  PIC X(04)  VALUE SPACES.

       01  WS-SCAN-INDICES.
           05  WS-LEVEL-IDX            PIC S9(04) COMP.
           05  WS-FN-LENGTH            PIC S9(04) COMP.
           05  FILLER                  PIC X(04)  VALUE SPACES.

       01  WS-FILENAME-SAVE-AREA.
           05  WS-FN-TEXT              PIC X(255).
           05  FILLER                  PIC X(01)  VALUE SPACES.
       01  WS-FILENAME-SAVE-CHARS REDEFINES WS-FILENAME-SAVE-AREA.
           05  WS-FN-CHAR              PIC X(01)  OCCURS 255 TIMES.
           05  FILLER                  PIC X(01).

       01  WS-SUMMARY-LINE-AREA.
           05  WS-SL-TEXT               PIC X(80).
           05  FILLER                  PIC X(04)  VALUE SPACES.
       01  WS-SUMMARY-LINE-FIELDS REDEFINES WS-SUMMARY-LINE-AREA.
           05  WS-SL-LABEL              PIC X(40).
           05  WS-SL-COUNT-EDIT         PIC ZZZ,ZZ9.
           05  FILLER                  PIC X(37).

       77  WS-EOF-SW                   PIC X(01)  VALUE 'N'.
           88  WS-EOF                      VALUE 'Y'.
           88  WS-NOT-EOF                  VALUE 'N'.
       77  WS-LEVEL-FOUND-SW           PIC X(01)  VALUE 'N'.
           88  WS-LEVEL-FOUND              VALUE 'Y'.
           88  WS-LEVEL-NOT-FOUND          VALUE 'N'.

       COPY WLK20CPY.

       COPY WLK30CPY.

      ******************************************************************
       PROCEDURE DIVISION.

      ******************************************************************
       0000-MAIN-LOGIC.

           PERFORM 1000-INITIALIZE.
           PERFORM 1500-READ-DOCUMENT.
           PERFORM 2900-PROCESS-DOCUMENT THRU 2900-PROCESS-DOCUMENT-EXIT
               UNTIL WS-EOF.
           PERFORM 9000-DISPLAY-CONTROL-TOTALS.
           PERFORM 9900-CLOSE-FILES.

       0000-MAIN-LOGIC-EXIT.
           STOP RUN.

      ******************************************************************
       1000-INITIALIZE.

           OPEN INPUT  DOCUMENT-IN.
           OPEN OUTPUT ANALYSIS-RESULT-OUT.

           MOVE ZERO                       TO WS-DOCS-READ
                                               WS-DOCS-ANALYZED
                                               WS-DOCS-FAILED
                                               WS-RISKY-TOTAL.
           MOVE ZERO                       TO WS-LEVEL-COUNT (1)
                                               WS-LEVEL-COUNT (2)
                                               WS-LEVEL-COUNT (3)
                                               WS-LEVEL-COUNT (4).
           SET WS-NOT-EOF                  TO TRUE.

           EXIT.

      ******************************************************************
       1500-READ-DOCUMENT.

           READ DOCUMENT-IN
               AT END
                   SET WS-EOF             TO TRUE
               NOT AT END
                   ADD 1                  TO WS-DOCS-READ
           END-READ.

           EXIT.

      ******************************************************************
      *    DRIVER FOR ONE DOCUMENT - VALIDATE, RATE, RECORD, READ NEXT
       2900-PROCESS-DOCUMENT.

           PERFORM 2000-VALIDATE-DOCUMENT.
           IF WLK30-FILE-VALID
               PERFORM 2100-SET-STATUS-PROCESSING
               PERFORM 2200-CALL-ANALYZER
               IF WLK20-RC-OK
                   PERFORM 2300-ANALYSIS-SUCCESS
               ELSE
                   PERFORM 2400-ANALYSIS-FAILURE
               END-IF
           ELSE
               PERFORM 2400-ANALYSIS-FAILURE
           END-IF.
           PERFORM 1500-READ-DOCUMENT.

       2900-PROCESS-DOCUMENT-EXIT.
           EXIT.

      ******************************************************************
      *    BUSINESS RULE "FILE VALIDATION" - SEE RDA30VAL
       2000-VALIDATE-DOCUMENT.

           MOVE DOC-ORIGINAL-FILENAME       TO WLK30-IN-FILENAME.
           MOVE DOC-FILE-SIZE-BYTES         TO WLK30-IN-SIZE-BYTES.
           MOVE DOC-CONTENT-TYPE            TO WLK30-IN-CONTENT-TYPE.
           CALL 'RDA30VAL' USING WLK30-LINKAGE-RECORD.

           EXIT.

       2100-SET-STATUS-PROCESSING.

           SET DOC-STATUS-PROCESSING        TO TRUE.

           EXIT.

      *    BUSINESS RULE "CLAUSE DETECTION PATTERNS" ETC - SEE RDA20ANL
       2200-CALL-ANALYZER.

           MOVE DOC-ID                      TO WLK20-DOC-ID.
           MOVE DOC-EXTRACTED-TEXT          TO WLK20-EXTRACTED-TEXT.
           CALL 'RDA20ANL' USING WLK20-LINKAGE-RECORD.

           EXIT.

       2300-ANALYSIS-SUCCESS.

           SET DOC-STATUS-ANALYZED          TO TRUE.
           PERFORM 5000-WRITE-ANALYSIS-RESULT.
           ADD 1                            TO WS-DOCS-ANALYZED.
           ADD WLK20-RISKY-CLAUSES          TO WS-RISKY-TOTAL.
           PERFORM 6000-BUMP-LEVEL-COUNT.

           EXIT.

      *    REACHED EITHER ON A RDA30VAL REJECTION OR A RDA20ANL
      *    WLK20-RC-BLANK-TEXT RETURN - EITHER WAY NO RESULT RECORD
      *    IS WRITTEN FOR THIS DOCUMENT
       2400-ANALYSIS-FAILURE.

           SET DOC-STATUS-FAILED            TO TRUE.
           ADD 1                            TO WS-DOCS-FAILED.
           PERFORM 7000-DISPLAY-FAILURE-REASON.

           EXIT.

      ******************************************************************
      *    RECORD LAYOUT "ANALYSIS-RESULT-RECORD" - SEE WANLRCPY
       5000-WRITE-ANALYSIS-RESULT.

           MOVE DOC-ID                      TO AR-DOCUMENT-ID.
           MOVE WLK20-RISK-SCORE            TO AR-RISK-SCORE.
           MOVE WLK20-TOTAL-CLAUSES         TO AR-TOTAL-CLAUSES.
           MOVE WLK20-RISKY-CLAUSES         TO AR-RISKY-CLAUSES.
           MOVE WLK20-COMPLIANCE-SCORE      TO AR-COMPLIANCE-SCORE.
           MOVE WLK20-OVERALL-RISK-LEVEL    TO AR-OVERALL-RISK-LEVEL.
           MOVE WLK20-SUMMARY               TO AR-SUMMARY.
           WRITE ANALYSIS-RESULT-RECORD.

           EXIT.

      ******************************************************************
       6000-BUMP-LEVEL-COUNT.

           SET WS-LEVEL-NOT-FOUND           TO TRUE.
           MOVE 1                           TO WS-LEVEL-IDX.
           PERFORM 6100-SCAN-LEVEL-TABLE THRU 6100-SCAN-LEVEL-TABLE-EXIT
               UNTIL WS-LEVEL-IDX > 4 OR WS-LEVEL-FOUND.

           EXIT.

       6100-SCAN-LEVEL-TABLE.

           IF WLK20-OVERALL-RISK-LEVEL
                   = WS-LEVEL-NAME-ENTRY (WS-LEVEL-IDX)
               SET WS-LEVEL-FOUND       TO TRUE
               ADD 1                    TO WS-LEVEL-COUNT (WS-LEVEL-IDX)
           ELSE
               ADD 1                    TO WS-LEVEL-IDX
           END-IF.

       6100-SCAN-LEVEL-TABLE-EXIT.
           EXIT.

      ******************************************************************
       7000-DISPLAY-FAILURE-REASON.

           MOVE DOC-ORIGINAL-FILENAME       TO WS-FN-TEXT.
           MOVE 255                         TO WS-FN-LENGTH.
           PERFORM 7100-TRIM-FILENAME THRU 7100-TRIM-FILENAME-EXIT
               UNTIL WS-FN-LENGTH < 1
                   OR WS-FN-CHAR (WS-FN-LENGTH) NOT = SPACE.

           IF WLK30-FILE-INVALID
               DISPLAY 'RDA10BAT REJECTED ' DOC-ID ' '
                   WS-FN-TEXT (1:WS-FN-LENGTH) ' - ' WLK30-REASON-TEXT
           ELSE
               DISPLAY 'RDA10BAT ANALYSIS FAILED ' DOC-ID ' '
                   WS-FN-TEXT (1:WS-FN-LENGTH) ' - BLANK EXTRACTED TEXT'
           END-IF.

       7000-DISPLAY-FAILURE-REASON-EXIT.
           EXIT.

       7100-TRIM-FILENAME.

           SUBTRACT 1                       FROM WS-FN-LENGTH.

       7100-TRIM-FILENAME-EXIT.
           EXIT.

      ******************************************************************
      *    REPORT "RUN CONTROL TOTALS" - NO PRINTED REPORT, DISPLAY ONLY
       9000-DISPLAY-CONTROL-TOTALS.

           DISPLAY ' '.
           DISPLAY 'RDA10BAT - DOCUMENT RISK ANALYSIS RUN CONTROLS'.

           MOVE SPACES                      TO WS-SL-TEXT.
           MOVE 'DOCUMENTS READ'            TO WS-SL-LABEL.
           MOVE WS-DOCS-READ                TO WS-SL-COUNT-EDIT.
           DISPLAY WS-SL-TEXT.

           MOVE SPACES                      TO WS-SL-TEXT.
           MOVE 'DOCUMENTS ANALYZED'        TO WS-SL-LABEL.
           MOVE WS-DOCS-ANALYZED            TO WS-SL-COUNT-EDIT.
           DISPLAY WS-SL-TEXT.

           MOVE SPACES                      TO WS-SL-TEXT.
           MOVE 'DOCUMENTS FAILED'          TO WS-SL-LABEL.
           MOVE WS-DOCS-FAILED              TO WS-SL-COUNT-EDIT.
           DISPLAY WS-SL-TEXT.

           MOVE SPACES                      TO WS-SL-TEXT.
           MOVE 'SUM OF RISKY CLAUSES'      TO WS-SL-LABEL.
           MOVE WS-RISKY-TOTAL              TO WS-SL-COUNT-EDIT.
           DISPLAY WS-SL-TEXT.

           PERFORM 9100-DISPLAY-ONE-LEVEL
               THRU 9100-DISPLAY-ONE-LEVEL-EXIT
               VARYING WS-LEVEL-IDX FROM 1 BY 1 UNTIL WS-LEVEL-IDX > 4.

           EXIT.

       9100-DISPLAY-ONE-LEVEL.

           MOVE SPACES                      TO WS-SL-TEXT.
           MOVE WS-LEVEL-NAME-ENTRY (WS-LEVEL-IDX) TO WS-SL-LABEL.
           MOVE WS-LEVEL-COUNT (WS-LEVEL-IDX)      TO WS-SL-COUNT-EDIT.
           DISPLAY WS-SL-TEXT.

       9100-DISPLAY-ONE-LEVEL-EXIT.
           EXIT.

       9900-CLOSE-FILES.

           CLOSE DOCUMENT-IN.
           CLOSE ANALYSIS-RESULT-OUT.

           EXIT.
