      *@**20260115*******************************************
      *@**
      *@** Licensed Materials - Property of
      *@** ExlService Holdings, Inc.
      *@**
      *@** (C) 1983-2026 ExlService Holdings, Inc.  All Rights Reserved.
      *@**
      *@** Contains confidential and trade secret information.
      *@** Copyright notice is precautionary only and does not
      *@** imply publication.
      *@**
      *@**20260115*******************************************
      *D***************************************************************
      *D         COPY MEMBER DESCRIPTION
      *D***************************************************************
      *D
      *D   WDOCRCPY  -  DOCUMENT-RECORD, one entry per intake document
      *D   on the DOCUMENT-IN extract.  DOC-EXTRACTED-TEXT carries the
      *D   pre-extracted plain text of the contract; no PDF/DOC/DOCX
      *D   parsing is done by this run - see RDA30VAL for the gate that
      *D   gets a document into this file in the first place.
      *D
      *D***************************************************************
      *H***************************************************************
      *H        COPY MEMBER HISTORY
      *H***************************************************************
      *H
011526*H 20260115-118-01 JQT New member, risk-rating extract.
      *H
      *H***************************************************************
       01  DOCUMENT-RECORD.
           05  DOC-ID                     PIC X(36).
           05  DOC-ORIGINAL-FILENAME      PIC X(255).
           05  DOC-FILE-SIZE-BYTES        PIC 9(09).
           05  DOC-CONTENT-TYPE           PIC X(80).
           05  DOC-USER-ID                PIC X(36).
           05  DOC-STATUS                 PIC X(10).
               88  DOC-STATUS-UPLOADED        VALUE 'UPLOADED'.
               88  DOC-STATUS-PROCESSING      VALUE 'PROCESSING'.
               88  DOC-STATUS-ANALYZED        VALUE 'ANALYZED'.
               88  DOC-STATUS-FAILED          VALUE 'FAILED'.
           05  DOC-EXTRACTED-TEXT         PIC X(10000).
           05  FILLER                     PIC X(04) VALUE SPACES.
