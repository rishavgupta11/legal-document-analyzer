      *@**20260115*******************************************
      *@**
      *@** Licensed Materials - Property of
      *@** ExlService Holdings, Inc.
      *@**
      *@** (C) 1983-2026 ExlService Holdings, Inc.  All Rights Reserved.
      *@**
      *@** Contains confidential and trade secret information.
      *@** Copyright notice is precautionary only and does not
      *@** imply publication.
      *@**
      *@**20260115*******************************************
      *D***************************************************************
      *D         COPY MEMBER DESCRIPTION
      *D***************************************************************
      *D
      *D   WLK20CPY  -  linkage between RDA10BAT and RDA20ANL.  Caller
      *D   sets WLK20-DOC-ID/WLK20-EXTRACTED-TEXT before the CALL;
      *D   RDA20ANL fills in the score/total/level/summary fields and
      *D   WLK20-RETURN-CODE before GOBACK.  RDA20ANL writes its own
      *D   RISK-CLAUSE-OUT and RECOMMENDATION-OUT records directly, so
      *D   this record carries control totals only, not the clause or
      *D   recommendation detail lines.
      *D
      *D***************************************************************
      *H***************************************************************
      *H        COPY MEMBER HISTORY
      *H***************************************************************
      *H
011526*H 20260115-118-01 JQT New member, risk-rating extract.
      *H
      *H***************************************************************
       01  WLK20-LINKAGE-RECORD.
           05  WLK20-DOC-ID               PIC X(36).
           05  WLK20-EXTRACTED-TEXT       PIC X(10000).
           05  WLK20-RISK-SCORE           PIC S9(3)V9(2).
           05  WLK20-TOTAL-CLAUSES        PIC 9(4).
           05  WLK20-RISKY-CLAUSES        PIC 9(4).
           05  WLK20-COMPLIANCE-SCORE     PIC S9(3)V9(2).
           05  WLK20-OVERALL-RISK-LEVEL   PIC X(8).
           05  WLK20-SUMMARY              PIC X(300).
           05  WLK20-RETURN-CODE          PIC S9(4) COMP.
               88  WLK20-RC-OK                VALUE 0.
               88  WLK20-RC-BLANK-TEXT        VALUE 8.
           05  FILLER                     PIC X(04) VALUE SPACES.
