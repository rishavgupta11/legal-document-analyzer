      *@**20260115*******************************************
      *@**
      *@** Licensed Materials - Property of
      *@** ExlService Holdings, Inc.
      *@**
      *@** (C) 1983-2026 ExlService Holdings, Inc.  All Rights Reserved.
      *@**
      *@** Contains confidential and trade secret information.
      *@** Copyright notice is precautionary only and does not
      *@** imply publication.
      *@**
      *@**20260115*******************************************
      *D***************************************************************
      *D         COPY MEMBER DESCRIPTION
      *D***************************************************************
      *D
      *D   WANLRCPY  -  ANALYSIS-RESULT-RECORD, one entry per document
      *D   that completed a risk-rating pass.  Written by RDA10BAT once
      *D   RDA20ANL has returned control totals for the document.
      *D
      *D***************************************************************
      *H***************************************************************
      *H        COPY MEMBER HISTORY
      *H***************************************************************
      *H
011526*H 20260115-118-01 JQT New member, risk-rating extract.
      *H
      *H***************************************************************
       01  ANALYSIS-RESULT-RECORD.
           05  AR-DOCUMENT-ID             PIC X(36).
           05  AR-RISK-SCORE              PIC S9(3)V9(2).
           05  AR-TOTAL-CLAUSES           PIC 9(4).
           05  AR-RISKY-CLAUSES           PIC 9(4).
           05  AR-COMPLIANCE-SCORE        PIC S9(3)V9(2).
           05  AR-OVERALL-RISK-LEVEL      PIC X(8).
               88  AR-LEVEL-LOW               VALUE 'LOW'.
               88  AR-LEVEL-MEDIUM            VALUE 'MEDIUM'.
               88  AR-LEVEL-HIGH              VALUE 'HIGH'.
               88  AR-LEVEL-CRITICAL          VALUE 'CRITICAL'.
           05  AR-SUMMARY                 PIC X(300).
           05  FILLER                     PIC X(04) VALUE SPACES.
