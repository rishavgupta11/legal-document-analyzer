      *@**20260115*******************************************
      *@**
      *@** Licensed Materials - Property of
      *@** ExlService Holdings, Inc.
      *@**
      *@** (C) 1983-2026 ExlService Holdings, Inc.  All Rights Reserved.
      *@**
      *@** Contains confidential and trade secret information.
      *@** Copyright notice is precautionary only and does not
      *@** imply publication.
      *@**
      *@**20260115*******************************************
      *D***************************************************************
      *D         COPY MEMBER DESCRIPTION
      *D***************************************************************
      *D
      *D   WPATCCPY  -  clause-detection pattern catalogue for RDA20ANL.
      *D   Fixed catalogue order: NON_COMPETE, INDEMNITY,
      *D   CONFIDENTIALITY, PAYMENT_TERMS, TERMINATION,
      *D   LIABILITY_LIMITATION.  Each row is a single CONTAINS rule
      *D   (PT-PHRASE-2/3 blank) or a "followed later by" rule
      *D   (PT-PHRASE-2 and/or PT-PHRASE-3 set - each later phrase
      *D   must occur anywhere after the one before it in the same
      *D   sentence).  A sentence matches a clause type on the first
      *D   row of that type it matches; scanning for that type then
      *D   stops for that sentence - see RDA20ANL 3100-TEST-PATTERN.
      *D
      *D***************************************************************
      *H***************************************************************
      *H        COPY MEMBER HISTORY
      *H***************************************************************
      *H
011526*H 20260115-118-01 JQT New member, risk-rating extract.
      *H
      *H***************************************************************
       01  WS-PATTERN-CATALOG-VALUES.
      *    ROW 01 - NON_COMPETE
          05  FILLER  PIC X(46)  VALUE
              'NON_COMPETE         NON-COMPETE               '.
          05  FILLER  PIC X(46)  VALUE
              '                                              '.
      *    ROW 02 - NON_COMPETE
          05  FILLER  PIC X(46)  VALUE
              'NON_COMPETE         NON COMPETE               '.
          05  FILLER  PIC X(46)  VALUE
              '                                              '.
      *    ROW 03 - NON_COMPETE
          05  FILLER  PIC X(46)  VALUE
              'NON_COMPETE         COVENANT NOT TO COMPETE   '.
          05  FILLER  PIC X(46)  VALUE
              '                                              '.
      *    ROW 04 - NON_COMPETE
          05  FILLER  PIC X(46)  VALUE
              'NON_COMPETE         RESTRICT                CO'.
          05  FILLER  PIC X(46)  VALUE
              'MPETE                                         '.
      *    ROW 05 - NON_COMPETE
          05  FILLER  PIC X(46)  VALUE
              'NON_COMPETE         RESTRICT                CO'.
          05  FILLER  PIC X(46)  VALUE
              'MPETING                                       '.
      *    ROW 06 - NON_COMPETE
          05  FILLER  PIC X(46)  VALUE
              'NON_COMPETE         RESTRICT                CO'.
          05  FILLER  PIC X(46)  VALUE
              'MPETITION                                     '.
      *    ROW 07 - NON_COMPETE
          05  FILLER  PIC X(46)  VALUE
              'NON_COMPETE         PROHIBIT                SI'.
          05  FILLER  PIC X(46)  VALUE
              'MILAR BUSINESS                                '.
      *    ROW 08 - INDEMNITY
          05  FILLER  PIC X(46)  VALUE
              'INDEMNITY           INDEMNIFY                 '.
          05  FILLER  PIC X(46)  VALUE
              '                                              '.
      *    ROW 09 - INDEMNITY
          05  FILLER  PIC X(46)  VALUE
              'INDEMNITY           INDEMNIFICATION           '.
          05  FILLER  PIC X(46)  VALUE
              '                                              '.
      *    ROW 10 - INDEMNITY
          05  FILLER  PIC X(46)  VALUE
              'INDEMNITY           HOLD HARMLESS             '.
          05  FILLER  PIC X(46)  VALUE
              '                                              '.
      *    ROW 11 - INDEMNITY
          05  FILLER  PIC X(46)  VALUE
              'INDEMNITY           DEFEND                  AG'.
          05  FILLER  PIC X(46)  VALUE
              'AINST                 CLAIM                   '.
      *    ROW 12 - INDEMNITY
          05  FILLER  PIC X(46)  VALUE
              'INDEMNITY           REIMBURSE               LO'.
          05  FILLER  PIC X(46)  VALUE
              'SS                                            '.
      *    ROW 13 - INDEMNITY
          05  FILLER  PIC X(46)  VALUE
              'INDEMNITY           REIMBURSE               LO'.
          05  FILLER  PIC X(46)  VALUE
              'SSES                                          '.
      *    ROW 14 - CONFIDENTIALITY
          05  FILLER  PIC X(46)  VALUE
              'CONFIDENTIALITY     CONFIDENTIAL              '.
          05  FILLER  PIC X(46)  VALUE
              '                                              '.
      *    ROW 15 - CONFIDENTIALITY
          05  FILLER  PIC X(46)  VALUE
              'CONFIDENTIALITY     CONFIDENTIALITY           '.
          05  FILLER  PIC X(46)  VALUE
              '                                              '.
      *    ROW 16 - CONFIDENTIALITY
          05  FILLER  PIC X(46)  VALUE
              'CONFIDENTIALITY     PROPRIETARY INFORMATION   '.
          05  FILLER  PIC X(46)  VALUE
              '                                              '.
      *    ROW 17 - CONFIDENTIALITY
          05  FILLER  PIC X(46)  VALUE
              'CONFIDENTIALITY     NON-DISCLOSURE            '.
          05  FILLER  PIC X(46)  VALUE
              '                                              '.
      *    ROW 18 - CONFIDENTIALITY
          05  FILLER  PIC X(46)  VALUE
              'CONFIDENTIALITY     NON DISCLOSURE            '.
          05  FILLER  PIC X(46)  VALUE
              '                                              '.
      *    ROW 19 - CONFIDENTIALITY
          05  FILLER  PIC X(46)  VALUE
              'CONFIDENTIALITY     TRADE SECRET              '.
          05  FILLER  PIC X(46)  VALUE
              '                                              '.
      *    ROW 20 - PAYMENT_TERMS
          05  FILLER  PIC X(46)  VALUE
              'PAYMENT_TERMS       PAYMENT                 DU'.
          05  FILLER  PIC X(46)  VALUE
              'E                                             '.
      *    ROW 21 - PAYMENT_TERMS
          05  FILLER  PIC X(46)  VALUE
              'PAYMENT_TERMS       AMOUNT PAYABLE            '.
          05  FILLER  PIC X(46)  VALUE
              '                                              '.
      *    ROW 22 - PAYMENT_TERMS
          05  FILLER  PIC X(46)  VALUE
              'PAYMENT_TERMS       LATE FEE                  '.
          05  FILLER  PIC X(46)  VALUE
              '                                              '.
      *    ROW 23 - PAYMENT_TERMS
          05  FILLER  PIC X(46)  VALUE
              'PAYMENT_TERMS       INTEREST                OV'.
          05  FILLER  PIC X(46)  VALUE
              'ERDUE                                         '.
      *    ROW 24 - PAYMENT_TERMS
          05  FILLER  PIC X(46)  VALUE
              'PAYMENT_TERMS       INVOICE                   '.
          05  FILLER  PIC X(46)  VALUE
              '                                              '.
      *    ROW 25 - PAYMENT_TERMS
          05  FILLER  PIC X(46)  VALUE
              'PAYMENT_TERMS       BILLING                   '.
          05  FILLER  PIC X(46)  VALUE
              '                                              '.
      *    ROW 26 - TERMINATION
          05  FILLER  PIC X(46)  VALUE
              'TERMINATION         TERMINATE                 '.
          05  FILLER  PIC X(46)  VALUE
              '                                              '.
      *    ROW 27 - TERMINATION
          05  FILLER  PIC X(46)  VALUE
              'TERMINATION         TERMINATION               '.
          05  FILLER  PIC X(46)  VALUE
              '                                              '.
      *    ROW 28 - TERMINATION
          05  FILLER  PIC X(46)  VALUE
              'TERMINATION         CANCEL                    '.
          05  FILLER  PIC X(46)  VALUE
              '                                              '.
      *    ROW 29 - TERMINATION
          05  FILLER  PIC X(46)  VALUE
              'TERMINATION         CANCELLATION              '.
          05  FILLER  PIC X(46)  VALUE
              '                                              '.
      *    ROW 30 - TERMINATION
          05  FILLER  PIC X(46)  VALUE
              'TERMINATION         END                     AG'.
          05  FILLER  PIC X(46)  VALUE
              'REEMENT                                       '.
      *    ROW 31 - TERMINATION
          05  FILLER  PIC X(46)  VALUE
              'TERMINATION         CONCLUDE                CO'.
          05  FILLER  PIC X(46)  VALUE
              'NTRACT                                        '.
      *    ROW 32 - TERMINATION
          05  FILLER  PIC X(46)  VALUE
              'TERMINATION         NOTICE PERIOD             '.
          05  FILLER  PIC X(46)  VALUE
              '                                              '.
      *    ROW 33 - TERMINATION
          05  FILLER  PIC X(46)  VALUE
              'TERMINATION         ADVANCE NOTICE            '.
          05  FILLER  PIC X(46)  VALUE
              '                                              '.
      *    ROW 34 - LIABILITY_LIMITATION
          05  FILLER  PIC X(46)  VALUE
              'LIABILITY_LIMITATIONLIMIT                   OF'.
          05  FILLER  PIC X(46)  VALUE
              ' LIABILITY                                    '.
      *    ROW 35 - LIABILITY_LIMITATION
          05  FILLER  PIC X(46)  VALUE
              'LIABILITY_LIMITATIONLIMITATION              OF'.
          05  FILLER  PIC X(46)  VALUE
              ' LIABILITY                                    '.
      *    ROW 36 - LIABILITY_LIMITATION
          05  FILLER  PIC X(46)  VALUE
              'LIABILITY_LIMITATIONEXCLUDE                 LI'.
          05  FILLER  PIC X(46)  VALUE
              'ABILITY                                       '.
      *    ROW 37 - LIABILITY_LIMITATION
          05  FILLER  PIC X(46)  VALUE
              'LIABILITY_LIMITATIONNOT LIABLE FOR            '.
          05  FILLER  PIC X(46)  VALUE
              '                                              '.
      *    ROW 38 - LIABILITY_LIMITATION
          05  FILLER  PIC X(46)  VALUE
              'LIABILITY_LIMITATIONMAXIMUM LIABILITY         '.
          05  FILLER  PIC X(46)  VALUE
              '                                              '.
          05  FILLER  PIC X(04)  VALUE SPACES.
       01  WS-PATTERN-CATALOG REDEFINES
           WS-PATTERN-CATALOG-VALUES.
           05  WS-PATTERN-ROW OCCURS 38 TIMES.
               10  PT-CLAUSE-TYPE         PIC X(20).
               10  PT-PHRASE-1            PIC X(24).
               10  PT-PHRASE-2            PIC X(24).
               10  PT-PHRASE-3            PIC X(24).
           05  FILLER                     PIC X(04).
