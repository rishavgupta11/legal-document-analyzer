      *@**20260115*******************************************
      *@**
      *@** Licensed Materials - Property of
      *@** ExlService Holdings, Inc.
      *@**
      *@** (C) 1983-2026 ExlService Holdings, Inc.  All Rights Reserved.
      *@**
      *@** Contains confidential and trade secret information.
      *@** Copyright notice is precautionary only and does not
      *@** imply publication.
      *@**
      *@**20260115*******************************************
      *D***************************************************************
      *D         COPY MEMBER DESCRIPTION
      *D***************************************************************
      *D
      *D   WLK30CPY  -  linkage between RDA10BAT and RDA30VAL.  Caller
      *D   sets the WLK30-IN fields from the current DOCUMENT-RECORD
      *D   before the CALL; RDA30VAL sets WLK30-VALID-SW and, when
      *D   rejected, WLK30-REASON-CODE/WLK30-REASON-TEXT.
      *D
      *D***************************************************************
      *H***************************************************************
      *H        COPY MEMBER HISTORY
      *H***************************************************************
      *H
011526*H 20260115-118-01 JQT New member, risk-rating extract.
      *H
      *H***************************************************************
       01  WLK30-LINKAGE-RECORD.
           05  WLK30-IN-FILENAME          PIC X(255).
           05  WLK30-IN-SIZE-BYTES        PIC 9(9).
           05  WLK30-IN-CONTENT-TYPE      PIC X(80).
           05  WLK30-VALID-SW             PIC X(1).
               88  WLK30-FILE-VALID           VALUE 'Y'.
               88  WLK30-FILE-INVALID         VALUE 'N'.
           05  WLK30-REASON-CODE          PIC 9(2) COMP.
           05  WLK30-REASON-TEXT          PIC X(60).
           05  FILLER                     PIC X(04) VALUE SPACES.
