      *@**20260115*******************************************
      *@**
      *@** Licensed Materials - Property of
      *@** ExlService Holdings, Inc.
      *@**
      *@** (C) 1983-2026 ExlService Holdings, Inc.  All Rights Reserved.
      *@**
      *@** Contains confidential and trade secret information.
      *@** Copyright notice is precautionary only and does not
      *@** imply publication.
      *@**
      *@**20260115*******************************************
      *D***************************************************************
      *D         COPY MEMBER DESCRIPTION
      *D***************************************************************
      *D
      *D   WCLSRCPY  -  RISK-CLAUSE-RECORD, one per matched clause.
      *D   Zero, one or many per document; RC-DOCUMENT-ID is repeated on
      *D   every line since RISK-CLAUSE-OUT carries no index file to
      *D   join back to ANALYSIS-RESULT-OUT.
      *D
      *D***************************************************************
      *H***************************************************************
      *H        COPY MEMBER HISTORY
      *H***************************************************************
      *H
011526*H 20260115-118-01 JQT New member, risk-rating extract.
      *H
      *H***************************************************************
       01  RISK-CLAUSE-RECORD.
           05  RC-DOCUMENT-ID             PIC X(36).
           05  RC-CLAUSE-TYPE             PIC X(20).
           05  RC-RISK-LEVEL              PIC X(8).
           05  RC-CONTENT                 PIC X(500).
           05  RC-EXPLANATION             PIC X(200).
           05  RC-START-POSITION          PIC 9(6).
           05  RC-END-POSITION            PIC 9(6).
           05  FILLER                     PIC X(04) VALUE SPACES.
