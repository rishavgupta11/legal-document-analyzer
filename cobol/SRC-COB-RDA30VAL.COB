      *$CALL
       IDENTIFICATION  DIVISION.
       PROGRAM-ID.     RDA30VAL.
       AUTHOR.         DRENNAN.
       INSTALLATION.   EXLSERVICE HOLDINGS - LEGAL SYSTEMS DIVISION.
       DATE-WRITTEN.   March 17, 1987.
       DATE-COMPILED.
       SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
      *@**20260115*******************************************
      *@**
      *@** Licensed Materials - Property of
      *@** ExlService Holdings, Inc.
      *@**
      *@** (C) 1983-2026 ExlService Holdings, Inc.  All Rights Reserved.
      *@**
      *@** Contains confidential and trade secret information.
      *@** Copyright notice is precautionary only and does not
      *@** imply publication.
      *@**
      *@**20260115*******************************************
      *
      *D**********************************************************
      *D         PROGRAM DESCRIPTION
      *D**********************************************************
      *D
      *D   RDA30VAL - called by RDA10BAT once per incoming document,
      *D   before a DOCUMENT-RECORD is allowed to enter the rating
      *D   batch.  Rejects an empty file, an oversized file, a file
      *D   whose content type is not on the allowed list, or a file
      *D   name with no recognized extension.  Sets WLK30-VALID-SW
      *D   and, on rejection, WLK30-REASON-CODE/WLK30-REASON-TEXT.
      *D
      *D**********************************************************

      *H**********************************************************
      *H        PROGRAM HISTORY
      *H**********************************************************
      *H
031787*H 870317-118-01 WCD New program, document intake gate.
071487*H 870317-118-02 WCD Raise size ceiling to 10 meg/legal.
041091*H 870317-118-05 RPN Add DOCX to allowed ext table.
091295*H 870317-118-09 MAK Reject blank file name on scan.
021099*H 870317-118-14 TSC Y2K date-field sweep, no impact.
092607*H 20070926-044-01 KLS Allow vnd.openxml Word type.
030512*H 20120305-061-01 DAR Fujitsu port, ref-mod check.
011526*H 20260115-118-01 JQT Recoded for document risk rate.
      *H
      *H**********************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.    IBM-AT.
       OBJECT-COMPUTER.    IBM-AT.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.

      ******************************************************************
      *         WORKING STORAGE
      ******************************************************************
       DATA DIVISION.
       WORKING-STORAGE SECTION.

       01  WS-VALID-EXTENSION-VALUES.
           05  FILLER                 PIC X(04)  VALUE 'PDF '.
           05  FILLER                 PIC X(04)  VALUE 'DOC '.
           05  FILLER                 PIC X(04)  VALUE 'DOCX'.
           05  FILLER                 PIC X(04)  VALUE SPACES.
       01  WS-VALID-EXTENSIONS REDEFINES
           WS-VALID-EXTENSION-VALUES.
           05  VE-EXTENSION            PIC X(04)  OCCURS 3 TIMES.
           05  FILLER                  PIC X(04).

       01  WS-VALID-TYPE-VALUES.
           05  FILLER  PIC X(80)  VALUE 'application/pdf'.
           05  FILLER  PIC X(80)  VALUE 'application/msword'.
           05  FILLER  PIC X(80)  VALUE
092607         'application/vnd.openxmlformats-officedocument.wordproc
092607-        'essingml.document'.
           05  FILLER  PIC X(04)  VALUE SPACES.
       01  WS-VALID-TYPES REDEFINES WS-VALID-TYPE-VALUES.
           05  VT-CONTENT-TYPE         PIC X(80)  OCCURS 3 TIMES.
           05  FILLER                  PIC X(04).

       01  WS-FILENAME-AREA.
           05  WS-FILENAME-TEXT        PIC X(255).
           05  FILLER                  PIC X(01)  VALUE SPACE.
       01  WS-FILENAME-CHARS REDEFINES WS-FILENAME-AREA.
           05  WS-FILENAME-CHAR        PIC X(01)  OCCURS 255 TIMES.
           05  FILLER                  PIC X(01).

       01  WS-EXTRACTED-EXTENSION.
           05  WS-EXT-TEXT             PIC X(04).
           05  FILLER                  PIC X(04)  VALUE SPACES.

       01  WS-WORK-COUNTERS.
           05  WS-TBL-IDX              PIC S9(04) COMP.
           05  WS-CHAR-IDX             PIC S9(04) COMP.
           05  WS-DOT-POSITION         PIC S9(04) COMP.
           05  WS-EXT-LENGTH           PIC S9(04) COMP.
           05  FILLER                  PIC X(04)  VALUE SPACES.

       77  WS-DOT-FOUND-SW             PIC X(01)  VALUE 'N'.
           88  WS-DOT-FOUND                VALUE 'Y'.
           88  WS-DOT-NOT-FOUND             VALUE 'N'.
       77  WS-TYPE-FOUND-SW            PIC X(01)  VALUE 'N'.
           88  WS-TYPE-FOUND                VALUE 'Y'.
           88  WS-TYPE-NOT-FOUND            VALUE 'N'.
       77  WS-EXT-FOUND-SW             PIC X(01)  VALUE 'N'.
           88  WS-EXT-FOUND                 VALUE 'Y'.
           88  WS-EXT-NOT-FOUND              VALUE 'N'.

      ******************************************************************
       LINKAGE SECTION.

       COPY WLK30CPY.

      ******************************************************************
       PROCEDURE DIVISION USING WLK30-LINKAGE-RECORD.

      ******************************************************************
       0000-MAIN-LOGIC.

           PERFORM 1000-INITIALIZE-RESULT.
           PERFORM 2000-CHECK-FILE-SIZE.
           IF WLK30-FILE-VALID
               PERFORM 2100-CHECK-CONTENT-TYPE
           END-IF.
           IF WLK30-FILE-VALID
               PERFORM 2200-CHECK-FILENAME-EXT
           END-IF.

       0000-MAIN-LOGIC-EXIT.
           EXIT PROGRAM.

      ******************************************************************
       1000-INITIALIZE-RESULT.

           SET WLK30-FILE-VALID TO TRUE.
           MOVE 00                    TO WLK30-REASON-CODE.
           MOVE SPACES                TO WLK30-REASON-TEXT.

           EXIT.

      ******************************************************************
      *    890101  REASON-CODE 01/02 ADDED WHEN SIZE CEILING TIGHTENED
       2000-CHECK-FILE-SIZE.

           IF WLK30-IN-SIZE-BYTES = ZERO
               SET WLK30-FILE-INVALID      TO TRUE
               MOVE 01                     TO WLK30-REASON-CODE
               MOVE 'Empty file'           TO WLK30-REASON-TEXT
           ELSE
               IF WLK30-IN-SIZE-BYTES > 10485760
                   SET WLK30-FILE-INVALID  TO TRUE
                   MOVE 02                 TO WLK30-REASON-CODE
                   MOVE 'File exceeds 10MB size limit'
                                            TO WLK30-REASON-TEXT
               END-IF
           END-IF.

           EXIT.

      ******************************************************************
       2100-CHECK-CONTENT-TYPE.

           MOVE 'N'                   TO WS-TYPE-FOUND-SW.
           MOVE 1                     TO WS-TBL-IDX.
           PERFORM 2110-SCAN-TYPE-TABLE THRU 2110-SCAN-TYPE-TABLE-EXIT
               UNTIL WS-TBL-IDX > 3 OR WS-TYPE-FOUND.
           IF WS-TYPE-NOT-FOUND
               SET WLK30-FILE-INVALID  TO TRUE
               MOVE 03                 TO WLK30-REASON-CODE
               MOVE 'Invalid file type'
                                        TO WLK30-REASON-TEXT
           END-IF.

           EXIT.

       2110-SCAN-TYPE-TABLE.

           IF WLK30-IN-CONTENT-TYPE = VT-CONTENT-TYPE (WS-TBL-IDX)
               SET WS-TYPE-FOUND           TO TRUE
           ELSE
               ADD 1                       TO WS-TBL-IDX
           END-IF.

       2110-SCAN-TYPE-TABLE-EXIT.
           EXIT.

      ******************************************************************
       2200-CHECK-FILENAME-EXT.

           IF WLK30-IN-FILENAME = SPACES
               SET WLK30-FILE-INVALID  TO TRUE
               MOVE 04                 TO WLK30-REASON-CODE
               MOVE 'Missing file name'
                                        TO WLK30-REASON-TEXT
           ELSE
               PERFORM 2210-FIND-LAST-DOT THRU 2210-FIND-LAST-DOT-EXIT
               IF WS-DOT-NOT-FOUND
                   SET WLK30-FILE-INVALID  TO TRUE
                   MOVE 05                 TO WLK30-REASON-CODE
                   MOVE 'Filename has no extension'
                                            TO WLK30-REASON-TEXT
               ELSE
                   PERFORM 2220-EXTRACT-EXTENSION
                       THRU 2220-EXTRACT-EXTENSION-EXIT
                   PERFORM 2230-VALIDATE-EXTENSION
                       THRU 2230-VALIDATE-EXTENSION-EXIT
               END-IF
           END-IF.

           EXIT.

       2210-FIND-LAST-DOT.

           MOVE WLK30-IN-FILENAME      TO WS-FILENAME-TEXT.
           MOVE 'N'                    TO WS-DOT-FOUND-SW.
           MOVE 255                    TO WS-CHAR-IDX.
           PERFORM 2211-SCAN-BACKWARD THRU 2211-SCAN-BACKWARD-EXIT
               UNTIL WS-CHAR-IDX < 1 OR WS-DOT-FOUND.

       2210-FIND-LAST-DOT-EXIT.
           EXIT.

       2211-SCAN-BACKWARD.

           IF WS-FILENAME-CHAR (WS-CHAR-IDX) = '.'
               SET WS-DOT-FOUND            TO TRUE
               MOVE WS-CHAR-IDX            TO WS-DOT-POSITION
           ELSE
               SUBTRACT 1                  FROM WS-CHAR-IDX
           END-IF.

       2211-SCAN-BACKWARD-EXIT.
           EXIT.

      *    911008  EXTENSION LENGTH CAPPED AT 4 - LONGEST ALLOWED = DOCX
       2220-EXTRACT-EXTENSION.

           COMPUTE WS-EXT-LENGTH = 255 - WS-DOT-POSITION.
           IF WS-EXT-LENGTH > 4
               MOVE 4                      TO WS-EXT-LENGTH
           END-IF.
           MOVE SPACES                     TO WS-EXT-TEXT.
           IF WS-EXT-LENGTH > 0
               MOVE WLK30-IN-FILENAME
                   (WS-DOT-POSITION + 1 : WS-EXT-LENGTH) TO WS-EXT-TEXT
           END-IF.
           INSPECT WS-EXT-TEXT CONVERTING
               'abcdefghijklmnopqrstuvwxyz' TO
               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.

       2220-EXTRACT-EXTENSION-EXIT.
           EXIT.

       2230-VALIDATE-EXTENSION.

           MOVE 'N'                    TO WS-EXT-FOUND-SW.
           MOVE 1                      TO WS-TBL-IDX.
           PERFORM 2231-SCAN-EXT-TABLE THRU 2231-SCAN-EXT-TABLE-EXIT
               UNTIL WS-TBL-IDX > 3 OR WS-EXT-FOUND.
           IF WS-EXT-NOT-FOUND
               SET WLK30-FILE-INVALID  TO TRUE
               MOVE 06                 TO WLK30-REASON-CODE
               MOVE 'Unsupported file extension'
                                        TO WLK30-REASON-TEXT
           END-IF.

       2230-VALIDATE-EXTENSION-EXIT.
           EXIT.

       2231-SCAN-EXT-TABLE.

           IF WS-EXT-TEXT = VE-EXTENSION (WS-TBL-IDX)
               SET WS-EXT-FOUND            TO TRUE
           ELSE
               ADD 1                       TO WS-TBL-IDX
           END-IF.

       2231-SCAN-EXT-TABLE-EXIT.
           EXIT.
