      *@**20260115*******************************************
      *@**
      *@** Licensed Materials - Property of
      *@** ExlService Holdings, Inc.
      *@**
      *@** (C) 1983-2026 ExlService Holdings, Inc.  All Rights Reserved.
      *@**
      *@** Contains confidential and trade secret information.
      *@** Copyright notice is precautionary only and does not
      *@** imply publication.
      *@**
      *@**20260115*******************************************
      *D***************************************************************
      *D         COPY MEMBER DESCRIPTION
      *D***************************************************************
      *D
      *D   WKEYWCPY  -  the twelve high-risk keywords used by RDA20ANL
      *D   both for per-clause scoring (3300-SCORE-CLAUSE) and for the
      *D   document-wide distinct-keyword bonus (4200-CALC-RISK-SCORE).
      *D
      *D***************************************************************
      *H***************************************************************
      *H        COPY MEMBER HISTORY
      *H***************************************************************
      *H
011526*H 20260115-118-01 JQT New member, risk-rating extract.
081026*H 20260810-142-01 KLS Widened HRK-KEYWORD 20->24, the
081026*H            arbitration keyword was truncated and
081026*H            could never match real document text.
      *H
      *H***************************************************************
       01  WS-HIGH-RISK-KEYWORD-VALUES.
           05  FILLER  PIC X(24)  VALUE 'UNLIMITED LIABILITY'.
           05  FILLER  PIC X(24)  VALUE 'PERPETUAL'.
           05  FILLER  PIC X(24)  VALUE 'IRREVOCABLE'.
           05  FILLER  PIC X(24)  VALUE 'UNRESTRICTED'.
           05  FILLER  PIC X(24)  VALUE 'SOLE DISCRETION'.
           05  FILLER  PIC X(24)  VALUE 'WITHOUT LIMITATION'.
           05  FILLER  PIC X(24)  VALUE 'ANY AND ALL'.
           05  FILLER  PIC X(24)  VALUE 'IN PERPETUITY'.
           05  FILLER  PIC X(24)  VALUE 'AUTOMATICALLY RENEW'.
           05  FILLER  PIC X(24)  VALUE 'MANDATORY ARBITRATION'.
           05  FILLER  PIC X(24)  VALUE 'WAIVE'.
           05  FILLER  PIC X(24)  VALUE 'FORFEIT'.
           05  FILLER  PIC X(04)  VALUE SPACES.
       01  WS-HIGH-RISK-KEYWORDS REDEFINES
           WS-HIGH-RISK-KEYWORD-VALUES.
           05  HRK-KEYWORD  PIC X(24)  OCCURS 12 TIMES.
           05  FILLER                  PIC X(04).
