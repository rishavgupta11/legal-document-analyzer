      *$CALL
       IDENTIFICATION  DIVISION.
       PROGRAM-ID.     RDA20ANL.
       AUTHOR.         GOODWIN.
       INSTALLATION.   EXLSERVICE HOLDINGS - LEGAL SYSTEMS DIVISION.
       DATE-WRITTEN.   June 9, 1988.
       DATE-COMPILED.
       SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
      *@**20260115*******************************************
      *@**
      *@** Licensed Materials - Property of
      *@** ExlService Holdings, Inc.
      *@**
      *@** (C) 1983-2026 ExlService Holdings, Inc.  All Rights Reserved.
      *@**
      *@** Contains confidential and trade secret information.
      *@** Copyright notice is precautionary only and does not
      *@** imply publication.
      *@**
      *@**20260115*******************************************
      *
      *D**********************************************************
      *D         PROGRAM DESCRIPTION
      *D**********************************************************
      *D
      *D   RDA20ANL - called once per document by RDA10BAT.  Rates the
      *D   legal risk of WLK20-EXTRACTED-TEXT and returns the control
      *D   totals in WLK20-LINKAGE-RECORD; writes the clause detail to
      *D   RISK-CLAUSE-OUT and the remediation detail to
      *D   RECOMMENDATION-OUT directly, the way AST29EXT owns and writes
      *D   EXTRACT-FILE - the caller never sees a clause or a
      *D   recommendation pass through its own working storage.
      *D
      *D   Paragraph map:
      *D     2000  split WLK20-EXTRACTED-TEXT into sentences on ./!/?
      *D     3000  for each sentence, test all six clause types in
      *D           catalogue order, write a RISK-CLAUSE-OUT record and
      *D           score it on the first pattern match per type
      *D     4000  document-level totals - clause count estimate, risk
      *D           score, risk level, compliance score
      *D     5000  build AR-SUMMARY narrative text
      *D     5100  append the general LEGAL_REVIEW_REQUIRED recommend-
      *D           ation when the overall level is CRITICAL or HIGH
      *D
      *D**********************************************************

      *H**********************************************************
      *H        PROGRAM HISTORY
      *H**********************************************************
      *H
060988*H 880609-118-01 WCD New program, clause rating engine.
101588*H 880609-118-04 RPN Add LIABILITY_LIMITATION pattern set.
031589*H 880609-118-07 MAK Keyword bonus at document level.
020199*H 880609-118-11 TSC Y2K date-field sweep, no impact.
031907*H 20070319-044-02 KLS Cap risk score at 100.00 per legal.
011526*H 20260115-118-01 JQT Recoded for document risk rating.
080126*H 20260801-126-03 GDW Add STEP 2 per-clause RC-RISK-LEVEL
080126*H            bonus (WS-DOC-LEVEL-BONUS, 3650) to the
080126*H            score - comment at 4200 already claimed
080126*H            it was summed but code never did it.
081026*H 20260810-142-02 KLS Trim leading blanks from the
081026*H            ZZZ9 edited counts before STRINGing them
081026*H            into AR-SUMMARY (5000) - audit caught
081026*H            "    5 clauses" text for counts < 1000.
081026*H 20260810-142-04 GDW 2210 only trimmed trailing
081026*H            blanks - every sentence after the first
081026*H            kept its leading delimiter space, so the
081026*H            <= 10 filter and RC-CONTENT were both
081026*H            one character off.  Shift leading
081026*H            blanks out before the length filter.
081026*H 20260810-142-05 GDW 4120 counted a numbered run that
081026*H            simply ran out of text with no trailing
081026*H            blank as a match - pattern calls for an
081026*H            actual whitespace character, dropped the
081026*H            end-of-text alternative.
      *H
      *H**********************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.    IBM-AT.
       OBJECT-COMPUTER.    IBM-AT.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.

           SELECT RISK-CLAUSE-OUT     ASSIGN TO RISKCLOUT
                                       ORGANIZATION IS SEQUENTIAL
                                       STATUS IS WS-CLAUSE-FILE-STATUS.

           SELECT RECOMMENDATION-OUT  ASSIGN TO RECOMOUT
                                       ORGANIZATION IS SEQUENTIAL
                                       STATUS IS WS-RECO-FILE-STATUS.

      ******************************************************************
      *         FILE DEFINITIONS
      ******************************************************************
       DATA DIVISION.
       FILE SECTION.

       FD  RISK-CLAUSE-OUT
           LABEL RECORDS ARE STANDARD.
       COPY WCLSRCPY.

       FD  RECOMMENDATION-OUT
           LABEL RECORDS ARE STANDARD.
       COPY WRECRCPY.

      ******************************************************************
      *         WORKING STORAGE
      ******************************************************************
       WORKING-STORAGE SECTION.

       01  WS-FILE-STATUSES.
           05  WS-CLAUSE-FILE-STATUS   PIC XX.
           05  WS-RECO-FILE-STATUS     PIC XX.
           05  FILLER                  PIC X(04)  VALUE SPACES.

       01  WS-DOCUMENT-TEXT.
           05  WS-TEXT-BUFFER          PIC X(10000).
           05  FILLER                  PIC X(01)  VALUE SPACE.
       01  WS-TEXT-CHARS REDEFINES WS-DOCUMENT-TEXT.
           05  WS-TEXT-CHAR            PIC X(01)  OCCURS 10000 TIMES.
           05  FILLER                  PIC X(01).

       01  WS-DOCUMENT-TEXT-UC.
           05  WS-TEXT-BUFFER-UC       PIC X(10000).
           05  FILLER                  PIC X(01)  VALUE SPACE.

       01  WS-SENTENCE-AREA.
           05  WS-SENT-TEXT            PIC X(1000).
           05  FILLER                  PIC X(01)  VALUE SPACE.
       01  WS-SENTENCE-CHARS REDEFINES WS-SENTENCE-AREA.
           05  WS-SENT-CHAR            PIC X(01)  OCCURS 1000 TIMES.
           05  FILLER                  PIC X(01).

       01  WS-SENTENCE-UC-AREA.
           05  WS-SENT-TEXT-UC         PIC X(1000).
           05  FILLER                  PIC X(01)  VALUE SPACE.

       01  WS-CLAUSE-TYPE-TABLE-VALUES.
           05  FILLER  PIC X(20)  VALUE 'NON_COMPETE'.
           05  FILLER  PIC X(20)  VALUE 'INDEMNITY'.
           05  FILLER  PIC X(20)  VALUE 'CONFIDENTIALITY'.
           05  FILLER  PIC X(20)  VALUE 'PAYMENT_TERMS'.
           05  FILLER  PIC X(20)  VALUE 'TERMINATION'.
           05  FILLER  PIC X(20)  VALUE 'LIABILITY_LIMITATION'.
           05  FILLER  PIC X(04)  VALUE SPACES.
       01  WS-CLAUSE-TYPE-TABLE REDEFINES
           WS-CLAUSE-TYPE-TABLE-VALUES.
           05  WS-CLAUSE-TYPE-ENTRY    PIC X(20)  OCCURS 6 TIMES.
           05  FILLER                  PIC X(04).

       COPY WPATCCPY.

       COPY WKEYWCPY.

       01  WS-COUNTERS.
           05  WS-SENT-COUNT           PIC S9(06) COMP.
           05  WS-NUMBERED-COUNT       PIC S9(06) COMP.
           05  WS-TOTAL-CLAUSES        PIC S9(06) COMP.
           05  WS-RISKY-CLAUSES        PIC S9(06) COMP.
           05  WS-CHAR-POS             PIC S9(08) COMP.
           05  WS-TEXT-LENGTH          PIC S9(08) COMP.
           05  WS-SENT-LEN             PIC S9(06) COMP.
           05  FILLER                  PIC X(04)  VALUE SPACES.

       01  WS-SCAN-INDICES.
           05  WS-I                    PIC S9(08) COMP.
           05  WS-TYPE-IDX             PIC S9(04) COMP.
           05  WS-ROW-IDX              PIC S9(04) COMP.
           05  WS-KW-IDX               PIC S9(04) COMP.
           05  WS-ED-TOT-TRIM-POS      PIC S9(04) COMP.
           05  WS-ED-RSK-TRIM-POS      PIC S9(04) COMP.
           05  WS-LEAD-TRIM-CNT        PIC S9(04) COMP.
           05  WS-OLD-SENT-LEN         PIC S9(04) COMP.
           05  WS-SHIFT-IDX            PIC S9(04) COMP.
           05  WS-BLANK-IDX            PIC S9(04) COMP.
           05  FILLER                  PIC X(04)  VALUE SPACES.

       01  WS-SUBSTRING-SEARCH.
           05  WS-FS-START-POS         PIC S9(08) COMP.
           05  WS-FS-PHRASE-LEN        PIC S9(04) COMP.
           05  WS-FS-FOUND-POS         PIC S9(08) COMP.
           05  WS-FS-SCAN-POS          PIC S9(08) COMP.
           05  WS-FS-SCAN-LIMIT        PIC S9(08) COMP.
           05  WS-FS-PHRASE            PIC X(24).
           05  WS-FS-HAYSTACK-LEN      PIC S9(08) COMP.
           05  FILLER                  PIC X(04)  VALUE SPACES.

      *    WS-DOC-LEVEL-BONUS ACCUMULATES THE PER-CLAUSE RC-RISK-LEVEL
      *    BONUS (3500-WRITE-CLAUSE-RECORD) FOR 4200-CALC-RISK-SCORE
       01  WS-RISK-SCORE-WORK.
           05  WS-DOC-RISK-SCORE       PIC S9(5)V99 COMP.
           05  WS-CLAUSE-RISK-POINTS   PIC S9(03) COMP.
           05  WS-DOC-COMPLIANCE       PIC S9(5)V99 COMP.
           05  WS-DOC-LEVEL-BONUS      PIC S9(5)V99 COMP.
           05  FILLER                  PIC X(04)  VALUE SPACES.


       01  WS-MATCHED-CLAUSE.
           05  WS-MATCHED-CLAUSE-TYPE  PIC X(20).
           05  WS-MATCHED-RISK-LEVEL   PIC X(08).
           05  WS-MATCHED-START-POS    PIC 9(06).
           05  WS-MATCHED-END-POS      PIC 9(06).
           05  FILLER                  PIC X(04)  VALUE SPACES.

       01  WS-EXPLANATION-WORK.
           05  WS-CLAUSE-TYPE-LC       PIC X(20).
           05  WS-RISK-PHRASE          PIC X(14).
           05  FILLER                  PIC X(04)  VALUE SPACES.

       01  WS-SUMMARY-WORK.
           05  WS-RISK-LEVEL-LC        PIC X(08).
           05  WS-LEGAL-REVIEW-PHRASE  PIC X(36).
           05  WS-ED-TOTAL-CLAUSES     PIC ZZZ9.
           05  WS-ED-RISKY-CLAUSES     PIC ZZZ9.
           05  FILLER                  PIC X(04)  VALUE SPACES.

       77  WS-PATTERN-FOUND-SW         PIC X(01)  VALUE 'N'.
           88  WS-PATTERN-FOUND            VALUE 'Y'.
           88  WS-PATTERN-NOT-FOUND         VALUE 'N'.
       77  WS-ROW-MATCHED-SW           PIC X(01)  VALUE 'N'.
           88  WS-ROW-MATCHED               VALUE 'Y'.
           88  WS-ROW-NOT-MATCHED           VALUE 'N'.
       77  WS-FS-FOUND-SW              PIC X(01)  VALUE 'N'.
           88  WS-FS-FOUND                  VALUE 'Y'.
           88  WS-FS-NOT-FOUND               VALUE 'N'.
       77  WS-OVERALL-HIGH-SW          PIC X(01)  VALUE 'N'.
           88  WS-OVERALL-HIGH-OR-CRIT      VALUE 'Y'.
       77  WS-CONTINUE-SCAN-SW         PIC X(01)  VALUE 'Y'.
           88  WS-CONTINUE-SCAN             VALUE 'Y'.
           88  WS-END-OF-TEXT                VALUE 'N'.

      ******************************************************************
       LINKAGE SECTION.

       COPY WLK20CPY.

      ******************************************************************
       PROCEDURE DIVISION USING WLK20-LINKAGE-RECORD.

      ******************************************************************
       0000-MAIN-LOGIC.

           IF WLK20-EXTRACTED-TEXT = SPACES
               SET WLK20-RC-BLANK-TEXT     TO TRUE
           ELSE
               SET WLK20-RC-OK             TO TRUE
               PERFORM 1000-INITIALIZE
               PERFORM 2000-OPEN-OUTPUT-FILES
               PERFORM 2100-SPLIT-SENTENCES
               PERFORM 4000-CALC-DOC-TOTALS
               PERFORM 5000-BUILD-SUMMARY
               PERFORM 5100-GEN-GENERAL-RECO
               PERFORM 9000-SET-RETURN-FIELDS
               PERFORM 9100-CLOSE-OUTPUT-FILES
           END-IF.

       0000-MAIN-LOGIC-EXIT.
           EXIT PROGRAM.

      ******************************************************************
       1000-INITIALIZE.

           MOVE WLK20-EXTRACTED-TEXT       TO WS-TEXT-BUFFER.
           MOVE WLK20-EXTRACTED-TEXT       TO WS-TEXT-BUFFER-UC.
           INSPECT WS-TEXT-BUFFER-UC CONVERTING
               'abcdefghijklmnopqrstuvwxyz' TO
               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.

           MOVE ZERO                       TO WS-SENT-COUNT
                                               WS-NUMBERED-COUNT
                                               WS-TOTAL-CLAUSES
                                               WS-RISKY-CLAUSES
                                               WS-CHAR-POS
                                               WS-DOC-RISK-SCORE
                                               WS-DOC-COMPLIANCE
                                               WS-DOC-LEVEL-BONUS.

           MOVE 10000                      TO WS-I.
           PERFORM 1100-FIND-TEXT-LENGTH THRU 1100-FIND-TEXT-LENGTH-EXIT
               UNTIL WS-I < 1
                   OR WS-TEXT-CHAR (WS-I) NOT = SPACE.
           MOVE WS-I                       TO WS-TEXT-LENGTH.

           EXIT.

       1100-FIND-TEXT-LENGTH.

           SUBTRACT 1                      FROM WS-I.

       1100-FIND-TEXT-LENGTH-EXIT.
           EXIT.

      ******************************************************************
      *    870410  OUTPUT FILES EXTEND-OR-CREATE LIKE AST29EXT EXTRACT
       2000-OPEN-OUTPUT-FILES.

           OPEN EXTEND RISK-CLAUSE-OUT.
           IF WS-CLAUSE-FILE-STATUS NOT = '00'
               CLOSE RISK-CLAUSE-OUT
               OPEN OUTPUT RISK-CLAUSE-OUT
           END-IF.

           OPEN EXTEND RECOMMENDATION-OUT.
           IF WS-RECO-FILE-STATUS NOT = '00'
               CLOSE RECOMMENDATION-OUT
               OPEN OUTPUT RECOMMENDATION-OUT
           END-IF.

           EXIT.

      ******************************************************************
      *    SCAN THE DOCUMENT TEXT ONE CHARACTER AT A TIME, ACCUMULATING
      *    EACH SENTENCE UNTIL A RUN OF ./!/? ENDS IT
       2100-SPLIT-SENTENCES.

           MOVE SPACES                     TO WS-SENT-TEXT.
           MOVE ZERO                       TO WS-SENT-LEN.
           MOVE 1                          TO WS-I.
           SET WS-CONTINUE-SCAN            TO TRUE.

           PERFORM 2110-SCAN-ONE-CHAR THRU 2110-SCAN-ONE-CHAR-EXIT
               UNTIL WS-I > WS-TEXT-LENGTH.

           IF WS-SENT-LEN > 0
               PERFORM 2200-FINALIZE-SENTENCE
           END-IF.

           EXIT.

       2110-SCAN-ONE-CHAR.

           IF WS-TEXT-CHAR (WS-I) = '.' OR '!' OR '?'
               IF WS-SENT-LEN > 0
                   PERFORM 2200-FINALIZE-SENTENCE
               END-IF
           ELSE
               IF WS-SENT-LEN < 1000
                   ADD 1                   TO WS-SENT-LEN
                   MOVE WS-TEXT-CHAR (WS-I)
                                           TO WS-SENT-CHAR (WS-SENT-LEN)
               END-IF
           END-IF.
           ADD 1                           TO WS-I.

       2110-SCAN-ONE-CHAR-EXIT.
           EXIT.

      ******************************************************************
      *    TRIM, LENGTH-FILTER, SCORE, RESET BUFFER FOR NEXT SENTENCE
       2200-FINALIZE-SENTENCE.

           PERFORM 2210-TRIM-SENTENCE THRU 2210-TRIM-SENTENCE-EXIT.

           IF WS-SENT-LEN > 10
               ADD 1                       TO WS-SENT-COUNT
               MOVE WS-SENT-TEXT           TO WS-SENT-TEXT-UC
               INSPECT WS-SENT-TEXT-UC CONVERTING
                   'abcdefghijklmnopqrstuvwxyz' TO
                   'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
               PERFORM 3000-SCORE-SENTENCE
               ADD WS-SENT-LEN             TO WS-CHAR-POS
           END-IF.

           MOVE SPACES                     TO WS-SENT-TEXT.
           MOVE ZERO                       TO WS-SENT-LEN.

       2200-FINALIZE-SENTENCE-EXIT.
           EXIT.

      *    BOTH-ENDS TRIM - 2110 STORES THE SPACE THAT FOLLOWS THE
      *    ./!/? DELIMITER AS THE FIRST CHARACTER OF EVERY SENTENCE
      *    AFTER THE FIRST, SO THE LEADING BLANK MUST BE SHIFTED OUT
      *    BEFORE THE <= 10 LENGTH FILTER (2200) AND BEFORE RC-CONTENT
      *    IS BUILT FROM WS-SENT-TEXT (3500)
       2210-TRIM-SENTENCE.

           PERFORM 2212-TRIM-LEADING THRU 2212-TRIM-LEADING-EXIT.

           PERFORM 2211-TRIM-ONE-CHAR THRU 2211-TRIM-ONE-CHAR-EXIT
               UNTIL WS-SENT-LEN < 1
                   OR WS-SENT-CHAR (WS-SENT-LEN) NOT = SPACE.

       2210-TRIM-SENTENCE-EXIT.
           EXIT.

       2211-TRIM-ONE-CHAR.

           SUBTRACT 1                      FROM WS-SENT-LEN.

       2211-TRIM-ONE-CHAR-EXIT.
           EXIT.

      *    COUNT THE LEADING SPACES, THEN SHIFT THE REMAINING TEXT
      *    DOWN TO POSITION 1 AND BLANK OUT THE NOW-STALE TAIL
       2212-TRIM-LEADING.

           MOVE ZERO                       TO WS-LEAD-TRIM-CNT.
           PERFORM 2215-COUNT-LEAD-SPACE
               THRU 2215-COUNT-LEAD-SPACE-EXIT
               UNTIL WS-LEAD-TRIM-CNT >= WS-SENT-LEN
                   OR WS-SENT-CHAR (WS-LEAD-TRIM-CNT + 1) NOT = SPACE.

           IF WS-LEAD-TRIM-CNT > 0
               MOVE WS-SENT-LEN             TO WS-OLD-SENT-LEN
               MOVE 1                       TO WS-SHIFT-IDX
               PERFORM 2213-SHIFT-ONE-CHAR
                   THRU 2213-SHIFT-ONE-CHAR-EXIT
                   UNTIL WS-SHIFT-IDX >
                       WS-OLD-SENT-LEN - WS-LEAD-TRIM-CNT
               SUBTRACT WS-LEAD-TRIM-CNT    FROM WS-SENT-LEN
               MOVE WS-SENT-LEN             TO WS-BLANK-IDX
               PERFORM 2214-BLANK-ONE-CHAR
                   THRU 2214-BLANK-ONE-CHAR-EXIT
                   UNTIL WS-BLANK-IDX >= WS-OLD-SENT-LEN
           END-IF.

       2212-TRIM-LEADING-EXIT.
           EXIT.

       2213-SHIFT-ONE-CHAR.

           MOVE WS-SENT-CHAR (WS-SHIFT-IDX + WS-LEAD-TRIM-CNT)
                                        TO WS-SENT-CHAR (WS-SHIFT-IDX).
           ADD 1                            TO WS-SHIFT-IDX.

       2213-SHIFT-ONE-CHAR-EXIT.
           EXIT.

       2214-BLANK-ONE-CHAR.

           ADD 1                            TO WS-BLANK-IDX.
           MOVE SPACE                  TO WS-SENT-CHAR (WS-BLANK-IDX).

       2214-BLANK-ONE-CHAR-EXIT.
           EXIT.

       2215-COUNT-LEAD-SPACE.

           ADD 1                            TO WS-LEAD-TRIM-CNT.

       2215-COUNT-LEAD-SPACE-EXIT.
           EXIT.

      ******************************************************************
      *    TEST THE SENTENCE AGAINST ALL SIX CLAUSE TYPES, CATALOGUE
      *    ORDER; A SENTENCE CAN MATCH MORE THAN ONE TYPE
       3000-SCORE-SENTENCE.

           PERFORM 3100-TEST-CLAUSE-TYPE
               VARYING WS-TYPE-IDX FROM 1 BY 1
                   UNTIL WS-TYPE-IDX > 6.

           EXIT.

       3100-TEST-CLAUSE-TYPE.

           MOVE WS-CLAUSE-TYPE-ENTRY (WS-TYPE-IDX)
                                           TO WS-MATCHED-CLAUSE-TYPE.
           SET WS-PATTERN-NOT-FOUND       TO TRUE.
           MOVE 1                         TO WS-ROW-IDX.

           PERFORM 3110-SCAN-PATTERN-ROW THRU 3110-SCAN-PATTERN-ROW-EXIT
               UNTIL WS-ROW-IDX > 38 OR WS-PATTERN-FOUND.

           IF WS-PATTERN-FOUND
               PERFORM 3500-WRITE-CLAUSE-RECORD
           END-IF.

       3110-SCAN-PATTERN-ROW.

           IF PT-CLAUSE-TYPE (WS-ROW-IDX) = WS-MATCHED-CLAUSE-TYPE
               PERFORM 3120-TEST-ONE-ROW THRU 3120-TEST-ONE-ROW-EXIT
               IF WS-ROW-MATCHED
                   SET WS-PATTERN-FOUND    TO TRUE
               ELSE
                   ADD 1                   TO WS-ROW-IDX
               END-IF
           ELSE
               ADD 1                       TO WS-ROW-IDX
           END-IF.

       3110-SCAN-PATTERN-ROW-EXIT.
           EXIT.

      *    A ROW MATCHES IF PHRASE-1 IS FOUND, AND (WHEN PRESENT) EACH
      *    LATER PHRASE IS FOUND SOMEWHERE AFTER THE ONE BEFORE IT
       3120-TEST-ONE-ROW.

           SET WS-ROW-NOT-MATCHED         TO TRUE.
           MOVE 1                         TO WS-FS-START-POS.
           MOVE PT-PHRASE-1 (WS-ROW-IDX)  TO WS-FS-PHRASE.
           PERFORM 3400-FIND-SUBSTRING THRU 3400-FIND-SUBSTRING-EXIT.

           IF WS-FS-FOUND
               IF PT-PHRASE-2 (WS-ROW-IDX) = SPACES
                   SET WS-ROW-MATCHED      TO TRUE
               ELSE
                   ADD WS-FS-PHRASE-LEN    TO WS-FS-FOUND-POS
                   MOVE WS-FS-FOUND-POS    TO WS-FS-START-POS
                   MOVE PT-PHRASE-2 (WS-ROW-IDX) TO WS-FS-PHRASE
                   PERFORM 3400-FIND-SUBSTRING
                       THRU 3400-FIND-SUBSTRING-EXIT
                   IF WS-FS-FOUND
                       IF PT-PHRASE-3 (WS-ROW-IDX) = SPACES
                           SET WS-ROW-MATCHED  TO TRUE
                       ELSE
                           ADD WS-FS-PHRASE-LEN TO WS-FS-FOUND-POS
                           MOVE WS-FS-FOUND-POS TO WS-FS-START-POS
                           MOVE PT-PHRASE-3 (WS-ROW-IDX) TO WS-FS-PHRASE
                           PERFORM 3400-FIND-SUBSTRING
                               THRU 3400-FIND-SUBSTRING-EXIT
                           IF WS-FS-FOUND
                               SET WS-ROW-MATCHED TO TRUE
                           END-IF
                       END-IF
                   END-IF
               END-IF
           END-IF.

       3120-TEST-ONE-ROW-EXIT.
           EXIT.

      *    GENERIC CASE-INSENSITIVE SUBSTRING SEARCH - HAYSTACK IS THE
      *    UPPERCASED SENTENCE, NEEDLE IS WS-FS-PHRASE TRIMMED OF
      *    TRAILING SPACES; SEARCH STARTS AT WS-FS-START-POS
       3400-FIND-SUBSTRING.

           SET WS-FS-NOT-FOUND            TO TRUE.
           MOVE ZERO                      TO WS-FS-FOUND-POS.
           PERFORM 3410-GET-PHRASE-LENGTH
               THRU 3410-GET-PHRASE-LENGTH-EXIT.

           IF WS-FS-PHRASE-LEN > 0
               COMPUTE WS-FS-SCAN-LIMIT =
                   WS-SENT-LEN - WS-FS-PHRASE-LEN + 1
               MOVE WS-FS-START-POS        TO WS-FS-SCAN-POS
               PERFORM 3420-TEST-ONE-POSITION
                   THRU 3420-TEST-ONE-POSITION-EXIT
                   UNTIL WS-FS-SCAN-POS > WS-FS-SCAN-LIMIT
                       OR WS-FS-FOUND
           END-IF.

       3400-FIND-SUBSTRING-EXIT.
           EXIT.

       3410-GET-PHRASE-LENGTH.

           MOVE 24                        TO WS-FS-PHRASE-LEN.
           PERFORM 3411-TRIM-PHRASE-CHAR
               THRU 3411-TRIM-PHRASE-CHAR-EXIT
               UNTIL WS-FS-PHRASE-LEN < 1
                   OR WS-FS-PHRASE (WS-FS-PHRASE-LEN:1) NOT = SPACE.

       3410-GET-PHRASE-LENGTH-EXIT.
           EXIT.

       3411-TRIM-PHRASE-CHAR.

           SUBTRACT 1                     FROM WS-FS-PHRASE-LEN.

       3411-TRIM-PHRASE-CHAR-EXIT.
           EXIT.

       3420-TEST-ONE-POSITION.

           IF WS-SENT-TEXT-UC (WS-FS-SCAN-POS:WS-FS-PHRASE-LEN) =
                   WS-FS-PHRASE (1:WS-FS-PHRASE-LEN)
               SET WS-FS-FOUND             TO TRUE
               MOVE WS-FS-SCAN-POS         TO WS-FS-FOUND-POS
           ELSE
               ADD 1                       TO WS-FS-SCAN-POS
           END-IF.

       3420-TEST-ONE-POSITION-EXIT.
           EXIT.

      ******************************************************************
      *    SCORE THE CLAUSE, BUILD RC-EXPLANATION, WRITE THE CLAUSE
      *    RECORD, GENERATE ITS PER-CLAUSE-TYPE RECOMMENDATION
       3500-WRITE-CLAUSE-RECORD.

           ADD 1                           TO WS-RISKY-CLAUSES.
           MOVE WS-CHAR-POS                TO WS-MATCHED-START-POS.
           COMPUTE WS-MATCHED-END-POS =
               WS-CHAR-POS + WS-SENT-LEN.

           PERFORM 3600-SCORE-CLAUSE THRU 3600-SCORE-CLAUSE-EXIT.
           PERFORM 3650-ADD-LEVEL-BONUS THRU 3650-ADD-LEVEL-BONUS-EXIT.
           PERFORM 3700-BUILD-EXPLANATION
               THRU 3700-BUILD-EXPLANATION-EXIT.

           MOVE WLK20-DOC-ID               TO RC-DOCUMENT-ID.
           MOVE WS-MATCHED-CLAUSE-TYPE     TO RC-CLAUSE-TYPE.
           MOVE WS-MATCHED-RISK-LEVEL      TO RC-RISK-LEVEL.
           MOVE WS-SENT-TEXT               TO RC-CONTENT.
           MOVE WS-MATCHED-START-POS       TO RC-START-POSITION.
           MOVE WS-MATCHED-END-POS         TO RC-END-POSITION.
           WRITE RISK-CLAUSE-RECORD.

           IF WS-MATCHED-RISK-LEVEL = 'HIGH' OR 'CRITICAL'
               PERFORM 3800-GEN-CLAUSE-RECO
                   THRU 3800-GEN-CLAUSE-RECO-EXIT
           END-IF.

           EXIT.

      *    POINTS: +2/DISTINCT KEYWORD, +1 IF HEDGE WORD PRESENT,
      *    +2 NON_COMPETE/INDEMNITY, +1 LIABILITY_LIMITATION
       3600-SCORE-CLAUSE.

           MOVE ZERO                       TO WS-CLAUSE-RISK-POINTS.

           MOVE 1                          TO WS-KW-IDX.
           PERFORM 3610-ADD-KEYWORD-POINTS
               THRU 3610-ADD-KEYWORD-POINTS-EXIT
               VARYING WS-KW-IDX FROM 1 BY 1 UNTIL WS-KW-IDX > 12.

           MOVE 1                          TO WS-FS-START-POS.
           MOVE 'REASONABLE              ' TO WS-FS-PHRASE.
           PERFORM 3400-FIND-SUBSTRING THRU 3400-FIND-SUBSTRING-EXIT.
           IF WS-FS-FOUND
               ADD 1                       TO WS-CLAUSE-RISK-POINTS
           ELSE
               MOVE 'APPROPRIATE             ' TO WS-FS-PHRASE
               PERFORM 3400-FIND-SUBSTRING THRU 3400-FIND-SUBSTRING-EXIT
               IF WS-FS-FOUND
                   ADD 1                   TO WS-CLAUSE-RISK-POINTS
               ELSE
                   MOVE 'MAY                     ' TO WS-FS-PHRASE
                   PERFORM 3400-FIND-SUBSTRING
                       THRU 3400-FIND-SUBSTRING-EXIT
                   IF WS-FS-FOUND
                       ADD 1               TO WS-CLAUSE-RISK-POINTS
                   ELSE
                       MOVE 'SHOULD                  ' TO WS-FS-PHRASE
                       PERFORM 3400-FIND-SUBSTRING
                           THRU 3400-FIND-SUBSTRING-EXIT
                       IF WS-FS-FOUND
                           ADD 1           TO WS-CLAUSE-RISK-POINTS
                       END-IF
                   END-IF
               END-IF
           END-IF.

           IF WS-MATCHED-CLAUSE-TYPE = 'NON_COMPETE' OR 'INDEMNITY'
               ADD 2                       TO WS-CLAUSE-RISK-POINTS
           END-IF.
           IF WS-MATCHED-CLAUSE-TYPE = 'LIABILITY_LIMITATION'
               ADD 1                       TO WS-CLAUSE-RISK-POINTS
           END-IF.

           IF WS-CLAUSE-RISK-POINTS >= 4
               MOVE 'CRITICAL'             TO WS-MATCHED-RISK-LEVEL
           ELSE
               IF WS-CLAUSE-RISK-POINTS >= 3
                   MOVE 'HIGH'             TO WS-MATCHED-RISK-LEVEL
               ELSE
                   IF WS-CLAUSE-RISK-POINTS >= 2
                       MOVE 'MEDIUM'       TO WS-MATCHED-RISK-LEVEL
                   ELSE
                       MOVE 'LOW'          TO WS-MATCHED-RISK-LEVEL
                   END-IF
               END-IF
           END-IF.

       3600-SCORE-CLAUSE-EXIT.
           EXIT.

      *    BUSINESS RULE "RISK SCORE" STEP 2 - PER-CLAUSE-LEVEL BONUS
      *    ADDED TO THE RUNNING DOCUMENT TOTAL, CRITICAL/HIGH/MEDIUM/LOW
       3650-ADD-LEVEL-BONUS.

           IF WS-MATCHED-RISK-LEVEL = 'CRITICAL'
               ADD 25.00                   TO WS-DOC-LEVEL-BONUS
           ELSE
               IF WS-MATCHED-RISK-LEVEL = 'HIGH'
                   ADD 15.00                TO WS-DOC-LEVEL-BONUS
               ELSE
                   IF WS-MATCHED-RISK-LEVEL = 'MEDIUM'
                       ADD 10.00             TO WS-DOC-LEVEL-BONUS
                   ELSE
                       ADD 5.00              TO WS-DOC-LEVEL-BONUS
                   END-IF
               END-IF
           END-IF.

       3650-ADD-LEVEL-BONUS-EXIT.
           EXIT.

      *    PER-CLAUSE POINTS ONLY - DOC-LEVEL DISTINCT-KEYWORD BONUS IS
      *    SCANNED SEPARATELY, SEE 4210-ADD-DOC-KEYWORD-BONUS.
       3610-ADD-KEYWORD-POINTS.

           MOVE 1                          TO WS-FS-START-POS.
           MOVE HRK-KEYWORD (WS-KW-IDX)     TO WS-FS-PHRASE.
           PERFORM 3400-FIND-SUBSTRING THRU 3400-FIND-SUBSTRING-EXIT.
           IF WS-FS-FOUND
               ADD 2                       TO WS-CLAUSE-RISK-POINTS
           END-IF.

       3610-ADD-KEYWORD-POINTS-EXIT.
           EXIT.

       3700-BUILD-EXPLANATION.

           MOVE WS-MATCHED-CLAUSE-TYPE     TO WS-CLAUSE-TYPE-LC.
           INSPECT WS-CLAUSE-TYPE-LC CONVERTING
               'ABCDEFGHIJKLMNOPQRSTUVWXYZ_' TO
               'abcdefghijklmnopqrstuvwxyz '.

           IF WS-MATCHED-RISK-LEVEL = 'CRITICAL'
               MOVE 'critical risk'        TO WS-RISK-PHRASE
           ELSE
               IF WS-MATCHED-RISK-LEVEL = 'HIGH'
                   MOVE 'high risk'        TO WS-RISK-PHRASE
               ELSE
                   IF WS-MATCHED-RISK-LEVEL = 'MEDIUM'
                       MOVE 'moderate risk' TO WS-RISK-PHRASE
                   ELSE
                       MOVE 'low risk'     TO WS-RISK-PHRASE
                   END-IF
               END-IF
           END-IF.

           STRING 'This '                  DELIMITED BY SIZE
                   WS-CLAUSE-TYPE-LC       DELIMITED BY '  '
                   ' clause presents '     DELIMITED BY SIZE
                   WS-RISK-PHRASE          DELIMITED BY '  '
                   ' and should be carefully reviewed by legal counsel.'
                                            DELIMITED BY SIZE
               INTO RC-EXPLANATION.

       3700-BUILD-EXPLANATION-EXIT.
           EXIT.

      *    PER-CLAUSE-TYPE TEMPLATE - CONFIDENTIALITY/TERMINATION HAVE
      *    NO TEMPLATE AND PRODUCE NO RECOMMENDATION HERE
       3800-GEN-CLAUSE-RECO.

           MOVE WLK20-DOC-ID               TO REC-DOCUMENT-ID.
           MOVE SPACES                     TO REC-TYPE.

           IF WS-MATCHED-CLAUSE-TYPE = 'NON_COMPETE'
               MOVE 'CLAUSE_MODIFICATION'  TO REC-TYPE
               MOVE 'Review Non-Compete Restrictions' TO REC-TITLE
               MOVE 'Non-compete clause may be overly restrictive.'
                                            TO REC-DESCRIPTION
               MOVE 'Negotiate time period, geographic scope, and i
      -               'ndustry limitations.' TO REC-SUGGESTED-ACTION
               IF WS-MATCHED-RISK-LEVEL = 'CRITICAL'
                   MOVE 'CRITICAL'          TO REC-PRIORITY
               ELSE
                   MOVE 'HIGH'              TO REC-PRIORITY
               END-IF
           ELSE
           IF WS-MATCHED-CLAUSE-TYPE = 'INDEMNITY'
               MOVE 'RISK_MITIGATION'       TO REC-TYPE
               MOVE 'Limit Indemnification Exposure' TO REC-TITLE
               MOVE 'Indemnity clause may expose you to unlimited l
      -               'iability.'           TO REC-DESCRIPTION
               MOVE 'Add caps on liability and exclude indirect dam
      -               'ages.'               TO REC-SUGGESTED-ACTION
               IF WS-MATCHED-RISK-LEVEL = 'CRITICAL'
                   MOVE 'CRITICAL'          TO REC-PRIORITY
               ELSE
                   MOVE 'HIGH'              TO REC-PRIORITY
               END-IF
           ELSE
           IF WS-MATCHED-CLAUSE-TYPE = 'LIABILITY_LIMITATION'
               MOVE 'CLAUSE_MODIFICATION'   TO REC-TYPE
               MOVE 'Clarify Liability Limitations' TO REC-TITLE
               MOVE 'Liability limitations may be one-sided or uncl
      -               'ear.'                TO REC-DESCRIPTION
               MOVE 'Ensure mutual limitations and clearly define e
      -               'xceptions.'          TO REC-SUGGESTED-ACTION
               IF WS-MATCHED-RISK-LEVEL = 'CRITICAL'
                   MOVE 'CRITICAL'          TO REC-PRIORITY
               ELSE
                   MOVE 'HIGH'              TO REC-PRIORITY
               END-IF
           ELSE
           IF WS-MATCHED-CLAUSE-TYPE = 'PAYMENT_TERMS'
               MOVE 'CLAUSE_MODIFICATION'   TO REC-TYPE
               MOVE 'MEDIUM'                TO REC-PRIORITY
               MOVE 'Clarify Payment Terms' TO REC-TITLE
               MOVE 'Payment terms may be ambiguous or unfavorable.'
                                             TO REC-DESCRIPTION
               MOVE 'Specify exact amounts, due dates, and late pay
      -               'ment penalties.'     TO REC-SUGGESTED-ACTION
           END-IF
           END-IF
           END-IF
           END-IF.

           IF REC-TYPE NOT = SPACES
               WRITE RECOMMENDATION-RECORD
           END-IF.

       3800-GEN-CLAUSE-RECO-EXIT.
           EXIT.

      ******************************************************************
      *    DOCUMENT-WIDE TOTALS - SEE BUSINESS RULES "CLAUSE COUNT
      *    ESTIMATE", "RISK SCORE", "RISK LEVEL THRESHOLDS"
       4000-CALC-DOC-TOTALS.

           PERFORM 4100-COUNT-NUMBERED-SECTIONS
               THRU 4100-COUNT-NUMBERED-SECTIONS-EXIT.
           PERFORM 4150-CALC-TOTAL-CLAUSES
               THRU 4150-CALC-TOTAL-CLAUSES-EXIT.
           PERFORM 4200-CALC-RISK-SCORE
               THRU 4200-CALC-RISK-SCORE-EXIT.
           PERFORM 4400-CALC-COMPLIANCE
               THRU 4400-CALC-COMPLIANCE-EXIT.

           EXIT.

      *    COUNTS NON-OVERLAPPING "DIGITS '.' DIGITS* WHITESPACE" RUNS
      *    OVER THE WHOLE DOCUMENT, E.G. "1. " OR "2.3 "
       4100-COUNT-NUMBERED-SECTIONS.

           MOVE ZERO                       TO WS-NUMBERED-COUNT.
           MOVE 1                          TO WS-I.
           PERFORM 4110-TEST-ONE-POSITION
               THRU 4110-TEST-ONE-POSITION-EXIT
               UNTIL WS-I > WS-TEXT-LENGTH.

       4100-COUNT-NUMBERED-SECTIONS-EXIT.
           EXIT.

       4110-TEST-ONE-POSITION.

           IF WS-TEXT-CHAR (WS-I) IS NUMERIC
               PERFORM 4120-MATCH-NUMBERED-RUN
                   THRU 4120-MATCH-NUMBERED-RUN-EXIT
           ELSE
               ADD 1                       TO WS-I
           END-IF.

       4110-TEST-ONE-POSITION-EXIT.
           EXIT.

      *    ON ENTRY WS-I POINTS AT THE FIRST DIGIT OF A POSSIBLE RUN.
      *    PATTERN IS DIGITS '.' DIGITS* WHITESPACE - A RUN THAT REACHES
      *    END-OF-TEXT WITH NO TRAILING BLANK IS NOT A MATCH
       4120-MATCH-NUMBERED-RUN.

           MOVE WS-I                       TO WS-FS-SCAN-POS.
           PERFORM 4121-SKIP-DIGIT THRU 4121-SKIP-DIGIT-EXIT
               UNTIL WS-FS-SCAN-POS > WS-TEXT-LENGTH
                   OR WS-TEXT-CHAR (WS-FS-SCAN-POS) NOT NUMERIC.

           IF WS-FS-SCAN-POS > WS-TEXT-LENGTH
                   OR WS-TEXT-CHAR (WS-FS-SCAN-POS) NOT = '.'
               MOVE WS-FS-SCAN-POS         TO WS-I
           ELSE
               ADD 1                       TO WS-FS-SCAN-POS
               PERFORM 4121-SKIP-DIGIT THRU 4121-SKIP-DIGIT-EXIT
                   UNTIL WS-FS-SCAN-POS > WS-TEXT-LENGTH
                       OR WS-TEXT-CHAR (WS-FS-SCAN-POS) NOT NUMERIC
               IF WS-FS-SCAN-POS <= WS-TEXT-LENGTH
                       AND WS-TEXT-CHAR (WS-FS-SCAN-POS) = SPACE
                   ADD 1                   TO WS-NUMBERED-COUNT
                   ADD 1                   TO WS-FS-SCAN-POS
               END-IF
               MOVE WS-FS-SCAN-POS         TO WS-I
           END-IF.

       4120-MATCH-NUMBERED-RUN-EXIT.
           EXIT.

       4121-SKIP-DIGIT.

           ADD 1                           TO WS-FS-SCAN-POS.

       4121-SKIP-DIGIT-EXIT.
           EXIT.

      *    0 NUMBERED SECTIONS -> MAX(SENTENCES / 3, 5); OTHERWISE
      *    MAX(NUMBERED-COUNT, 5)
       4150-CALC-TOTAL-CLAUSES.

           IF WS-NUMBERED-COUNT = ZERO
               COMPUTE WS-TOTAL-CLAUSES = WS-SENT-COUNT / 3
               IF WS-TOTAL-CLAUSES < 5
                   MOVE 5                  TO WS-TOTAL-CLAUSES
               END-IF
           ELSE
               IF WS-NUMBERED-COUNT > 5
                   MOVE WS-NUMBERED-COUNT   TO WS-TOTAL-CLAUSES
               ELSE
                   MOVE 5                  TO WS-TOTAL-CLAUSES
               END-IF
           END-IF.

       4150-CALC-TOTAL-CLAUSES-EXIT.
           EXIT.

      *    10.00/RISK-CLAUSE + LEVEL BONUS + 5.00/DISTINCT KEYWORD IN
      *    THE WHOLE DOCUMENT, CAPPED AT 100.00.  RC-RISK-LEVEL BONUSES
      *    WERE ALREADY SUMMED AS EACH CLAUSE WAS WRITTEN (3500/3600);
      *    HERE WE RE-DERIVE THEM FROM THE SAME COUNTERS SINCE THE
      *    CLAUSE RECORDS THEMSELVES WERE ALREADY WRITTEN TO DISK
       4200-CALC-RISK-SCORE.

           COMPUTE WS-DOC-RISK-SCORE =
               10.00 * WS-RISKY-CLAUSES + WS-DOC-LEVEL-BONUS.

           MOVE 1                          TO WS-KW-IDX.
           PERFORM 4210-ADD-DOC-KEYWORD-BONUS
               THRU 4210-ADD-DOC-KEYWORD-BONUS-EXIT
               VARYING WS-KW-IDX FROM 1 BY 1 UNTIL WS-KW-IDX > 12.

           IF WS-DOC-RISK-SCORE > 100.00
               MOVE 100.00                 TO WS-DOC-RISK-SCORE
           END-IF.

           MOVE WS-DOC-RISK-SCORE          TO WLK20-RISK-SCORE.

       4200-CALC-RISK-SCORE-EXIT.
           EXIT.

       4210-ADD-DOC-KEYWORD-BONUS.

           MOVE 1                          TO WS-FS-START-POS.
           MOVE HRK-KEYWORD (WS-KW-IDX)     TO WS-FS-PHRASE.
           PERFORM 4220-FIND-IN-DOCUMENT
               THRU 4220-FIND-IN-DOCUMENT-EXIT.
           IF WS-FS-FOUND
               ADD 5.00                    TO WS-DOC-RISK-SCORE
           END-IF.

       4210-ADD-DOC-KEYWORD-BONUS-EXIT.
           EXIT.

      *    SAME SHAPE AS 3400-FIND-SUBSTRING, BUT OVER THE FULL UPPER-
      *    CASED DOCUMENT TEXT RATHER THAN ONE SENTENCE
       4220-FIND-IN-DOCUMENT.

           SET WS-FS-NOT-FOUND             TO TRUE.
           MOVE ZERO                       TO WS-FS-FOUND-POS.
           PERFORM 3410-GET-PHRASE-LENGTH
               THRU 3410-GET-PHRASE-LENGTH-EXIT.

           IF WS-FS-PHRASE-LEN > 0
               COMPUTE WS-FS-SCAN-LIMIT =
                   WS-TEXT-LENGTH - WS-FS-PHRASE-LEN + 1
               MOVE 1                      TO WS-FS-SCAN-POS
               PERFORM 4230-TEST-DOC-POSITION
                   THRU 4230-TEST-DOC-POSITION-EXIT
                   UNTIL WS-FS-SCAN-POS > WS-FS-SCAN-LIMIT
                       OR WS-FS-FOUND
           END-IF.

       4220-FIND-IN-DOCUMENT-EXIT.
           EXIT.

       4230-TEST-DOC-POSITION.

           IF WS-TEXT-BUFFER-UC (WS-FS-SCAN-POS:WS-FS-PHRASE-LEN) =
                   WS-FS-PHRASE (1:WS-FS-PHRASE-LEN)
               SET WS-FS-FOUND              TO TRUE
               MOVE WS-FS-SCAN-POS          TO WS-FS-FOUND-POS
           ELSE
               ADD 1                        TO WS-FS-SCAN-POS
           END-IF.

       4230-TEST-DOC-POSITION-EXIT.
           EXIT.

      *    AR-COMPLIANCE-SCORE = 100.00 - AR-RISK-SCORE
       4400-CALC-COMPLIANCE.

           COMPUTE WS-DOC-COMPLIANCE =
               100.00 - WS-DOC-RISK-SCORE.
           MOVE WS-DOC-COMPLIANCE           TO WLK20-COMPLIANCE-SCORE.

       4400-CALC-COMPLIANCE-EXIT.
           EXIT.

      ******************************************************************
      *    SCORE >= 75 CRITICAL, >= 50 HIGH, >= 25 MEDIUM, ELSE LOW
       4300-CALC-RISK-LEVEL.

           IF WS-DOC-RISK-SCORE >= 75.00
               MOVE 'CRITICAL'              TO WLK20-OVERALL-RISK-LEVEL
           ELSE
               IF WS-DOC-RISK-SCORE >= 50.00
                   MOVE 'HIGH'              TO WLK20-OVERALL-RISK-LEVEL
               ELSE
                   IF WS-DOC-RISK-SCORE >= 25.00
                       MOVE 'MEDIUM'        TO WLK20-OVERALL-RISK-LEVEL
                   ELSE
                       MOVE 'LOW'           TO WLK20-OVERALL-RISK-LEVEL
                   END-IF
               END-IF
           END-IF.

           IF WLK20-OVERALL-RISK-LEVEL = 'CRITICAL' OR 'HIGH'
               SET WS-OVERALL-HIGH-OR-CRIT TO TRUE
           END-IF.

           EXIT.

      ******************************************************************
       5000-BUILD-SUMMARY.

           PERFORM 4300-CALC-RISK-LEVEL.

           MOVE WS-TOTAL-CLAUSES           TO WS-ED-TOTAL-CLAUSES.
           MOVE WS-RISKY-CLAUSES           TO WS-ED-RISKY-CLAUSES.

      *    WS-ED-TOTAL-CLAUSES/WS-ED-RISKY-CLAUSES ARE ZERO-SUPPRESSED
      *    - LEFT-TRIM THE BLANK FILL SO THE STRING BELOW MATCHES THE
      *    SUMMARY TEXT TEMPLATE EXACTLY, NOT PADDED WITH LEADING SPACE
           MOVE ZERO                       TO WS-ED-TOT-TRIM-POS.
           INSPECT WS-ED-TOTAL-CLAUSES TALLYING WS-ED-TOT-TRIM-POS
               FOR LEADING SPACE.
           ADD 1                            TO WS-ED-TOT-TRIM-POS.

           MOVE ZERO                       TO WS-ED-RSK-TRIM-POS.
           INSPECT WS-ED-RISKY-CLAUSES TALLYING WS-ED-RSK-TRIM-POS
               FOR LEADING SPACE.
           ADD 1                            TO WS-ED-RSK-TRIM-POS.

           MOVE WLK20-OVERALL-RISK-LEVEL   TO WS-RISK-LEVEL-LC.
           INSPECT WS-RISK-LEVEL-LC CONVERTING
               'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
               'abcdefghijklmnopqrstuvwxyz'.

           IF WS-OVERALL-HIGH-OR-CRIT
               MOVE 'strongly recommended' TO WS-LEGAL-REVIEW-PHRASE
           ELSE
               MOVE 'recommended for high-value transactions'
                                            TO WS-LEGAL-REVIEW-PHRASE
           END-IF.

           STRING 'Document analysis identified '  DELIMITED BY SIZE
                   WS-ED-TOTAL-CLAUSES (WS-ED-TOT-TRIM-POS:)
                                                     DELIMITED BY SIZE
                   ' clauses, with '                DELIMITED BY SIZE
                   WS-ED-RISKY-CLAUSES (WS-ED-RSK-TRIM-POS:)
                                                     DELIMITED BY SIZE
                   ' potentially risky provisions. The overall risk lev
      -            'el is assessed as '              DELIMITED BY SIZE
                   WS-RISK-LEVEL-LC                  DELIMITED BY '  '
                   '. Immediate legal review is '    DELIMITED BY SIZE
                   WS-LEGAL-REVIEW-PHRASE            DELIMITED BY '  '
                   '.'                               DELIMITED BY SIZE
               INTO WLK20-SUMMARY.

           EXIT.

      ******************************************************************
      *    EXACTLY ONE FIXED GENERAL RECOMMENDATION WHEN THE OVERALL
      *    LEVEL IS CRITICAL OR HIGH
       5100-GEN-GENERAL-RECO.

           IF WS-OVERALL-HIGH-OR-CRIT
               MOVE WLK20-DOC-ID               TO REC-DOCUMENT-ID
               MOVE 'LEGAL_REVIEW_REQUIRED'    TO REC-TYPE
               MOVE 'CRITICAL'                 TO REC-PRIORITY
               MOVE 'Comprehensive Legal Review Required' TO REC-TITLE
               MOVE 'This document contains multiple high-risk provisi
      -             'ons that require immediate attention from legal co
      -             'unsel.'                    TO REC-DESCRIPTION
               MOVE 'Consult with a qualified attorney before signing o
      -             'r executing this agreement.'
                   TO REC-SUGGESTED-ACTION
               WRITE RECOMMENDATION-RECORD
           END-IF.

           EXIT.

      ******************************************************************
       9000-SET-RETURN-FIELDS.

           MOVE WS-TOTAL-CLAUSES           TO WLK20-TOTAL-CLAUSES.
           MOVE WS-RISKY-CLAUSES           TO WLK20-RISKY-CLAUSES.

           EXIT.

       9100-CLOSE-OUTPUT-FILES.

           CLOSE RISK-CLAUSE-OUT.
           CLOSE RECOMMENDATION-OUT.

           EXIT.
